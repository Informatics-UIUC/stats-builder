000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  OCRPAGE.
000400 AUTHOR. R W HENNING.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/22/91.
000700 DATE-COMPILED. 03/22/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG
001100*  -----------------------------------------------------------
001200*  03/22/91 RWH 0000  INITIAL VERSION - PER-TOKEN CLASSIFICATION
001300*                     AND COUNTING ENGINE FOR THE OCR STATS
001400*                     BATCH.  ONE CALL PER FUNCTION: RESET A
001500*                     PAGE, PROCESS ONE TOKEN, FINISH A PAGE.
001600*  05/14/91 RWH CR104  ADDED THE NUMBER-LIKE TOKEN SCAN (CURRENCY   CR104
001700*                     SYMBOL / SEPARATOR / DIGIT-GROUP STATE
001800*                     MACHINE) - ORIGINAL DROP MISCOUNTED "3/4"
001900*                     AND SIMILAR FRACTIONS AS GARBAGE.
002000*  09/02/92 LMC CR118  REPEATED-CHARACTER RUN CHECK NOW EXCLUDES   CR118
002100*                     DIGIT RUNS PER DICTIONARY TEAM RULE (A RUN
002200*                     OF ZEROS IN A PART NUMBER IS NOT "REPEATED
002300*                     CHARACTER GARBAGE").
002400*  02/19/93 LMC CR142  CLEAN-TOKEN INPUT IS NOW SUPPLIED BY THE   CR142
002500*                     CALLER (OCRSTAT, VIA OCRCLEAN) RATHER THAN
002600*                     RE-DERIVED HERE - SEE OCRCLEAN FOR THE
002700*                     STRIP RULE ITSELF.
002800*  11/09/94 RWH CR198  RAISED THE DISTINCT-TOKEN TABLE SIZES FROM   CR198
002900*                     1500 TO 4000 ENTRIES - DENSE HOCR PAGES
003000*                     FROM THE SECOND OCR PROJECT WERE OVERFLOW-
003100*                     ING THE ORIGINAL TABLES.
003200*  03/11/96 PJT CR220  HOCR PARAGRAPH/LINE STRUCTURAL COUNTS   CR220
003300*                     ADDED (DISTINCT PARAGRAPH NUMBERS, DISTINCT
003400*                     PARAGRAPH/LINE PAIRS) FOR THE HOCR PAGE
003500*                     FORMAT ROLLED OUT WITH OCR PROJECT 2.
003600*  11/30/98 RWH Y2K   REVIEWED FOR YEAR 2000 - PROGRAM CARRIES     Y2K
003700*                     NO DATE FIELDS.  NO CHANGE REQUIRED.
003800*  03/08/02 PJT CR322  PASSES PG-DICT-COUNT FROM OCRSTAT AT RESET   CR322
003900*                     TIME INSTEAD OF CALLING OCRDICT "S" ONCE
004000*                     PER PAGE - SAVES A CALL ON DENSE JOBS.
004100*  -----------------------------------------------------------
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700*    CHARACTER CLASSES USED BY THE CLASSIFICATION RULES BELOW -
004800*    KEPT AS CLASS CONDITIONS RATHER THAN INTRINSIC FUNCTIONS SO
004900*    THE LOGIC RUNS ON THE SHOP'S OLDER COMPILERS TOO.  THE
005000*    52-CHARACTER PUNCTUATION SET MUST STAY IN STEP WITH OCRCLEAN
005100*    (SEE OCRCLEAN CR289) AND WITH CHARSET-78-LIST BELOW.      CR289
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS ALPHA-CHAR IS
005500         "A" THRU "Z" "a" THRU "z"
005600     CLASS DIGIT-CHAR IS
005700         "0" THRU "9"
005800     CLASS PUNCT-CHARACTER IS
005900         "`" "~" "!" "@" "#" "$" "%" "^" "&" "*" "(" ")"
006000         "-" "_" "=" "+" "[" "]" "{" "}" "\" "|" ";" ":"
006100         "'" '"' "," "<" "." ">" "/" "?"
006200         "¡" "¢" "£" "¤" "¥" "¦" "§" "¨" "©" "ª"
006300         "«" "¬" "®" "¯" "°" "±" "²" "³" "´" "µ"
006400     CLASS NUMLIKE-LEAD-SEP IS
006500         "." "," "/" "-"
006600     CLASS NUMLIKE-GROUP-SEP IS
006700         "." "," "/" "%" "-".
006800
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400
007500 WORKING-STORAGE SECTION.
007600******************************************************************
007700*  MISC-WS-FLDS - WORK FIELDS FOR ONE TOKEN.  RESET AT THE TOP
007800*  OF 200-PROCESS-TOKEN, NOT CARRIED BETWEEN TOKENS.
007900******************************************************************
008000 01  MISC-WS-FLDS.
008100     05  WK-TOKEN-LEN            PIC 9(02) COMP.
008200     05  WK-SCAN-POS             PIC S9(03) COMP.
008300     05  WK-NA-COUNT             PIC 9(02) COMP.
008400     05  WK-DIGIT-COUNT          PIC 9(02) COMP.
008500     05  WK-STOP-SW              PIC X(01).
008600         88  WK-STOP-TOKEN           VALUE "Y".
008700         88  WK-CONTINUE-TOKEN       VALUE "N".
008800     05  WK-ALPHA-FOUND-SW       PIC X(01).
008900         88  WK-ALPHA-FOUND          VALUE "Y".
009000         88  WK-ALPHA-NOT-FOUND      VALUE "N".
009100     05  WK-NUMBER-LIKE-SW       PIC X(01).
009200         88  WK-NUMBER-LIKE          VALUE "Y".
009300         88  WK-NOT-NUMBER-LIKE      VALUE "N".
009400     05  WK-GE3-REP-SW           PIC X(01).
009500         88  WK-GE3-REP              VALUE "Y".
009600     05  WK-GE4-REP-SW           PIC X(01).
009700         88  WK-GE4-REP              VALUE "Y".
009800     05  WK-CORRECTABLE-SW       PIC X(01).
009900         88  WK-IS-CORRECTABLE       VALUE "Y".
010000     05  WK-LOOKUP-WORD          PIC X(40).
010100     05  WK-RULE-MATCH-SW        PIC X(01).
010200         88  WK-RULE-MATCHED         VALUE "Y".
010300     05  WK-SEARCH-SUB           PIC 9(04) COMP.
010400     05  WK-FOUND-SW             PIC X(01).
010500         88  WK-ROW-FOUND            VALUE "Y".
010600     05  FILLER                  PIC X(05).
010700
010800*    RAW-BYTES DEBUG VIEW OF THE TOKEN WORK FIELDS - SAME HOUSE
010900*    HABIT AS OCRDICT/OCRRULE WHEN A BAD LENGTH IS REPORTED.
011000 01  MISC-WS-FLDS-X REDEFINES MISC-WS-FLDS PIC X(60).
011100
011200******************************************************************
011300*  WK-NL-FIELDS - STATE FOR THE NUMBER-LIKE TOKEN SCAN (CR104).   CR104
011400******************************************************************
011500 01  WK-NL-FIELDS.
011600     05  WK-NL-POS               PIC S9(03) COMP.
011700     05  WK-NL-LEN               PIC S9(03) COMP.
011800     05  WK-NL-SAW-DIGIT-SW      PIC X(01).
011900         88  WK-NL-SAW-DIGIT-YES     VALUE "Y".
012000         88  WK-NL-SAW-DIGIT-NO      VALUE "N".
012100     05  FILLER                  PIC X(02).
012200
012300*    RAW-BYTES DEBUG VIEW, KEPT FROM THE CR104 FRACTION-TOKEN        CR104
012400*    INVESTIGATION.
012500 01  WK-NL-FIELDS-X REDEFINES WK-NL-FIELDS PIC X(08).
012600
012700******************************************************************
012800*  WK-RUN-FIELDS - STATE FOR THE REPEATED-CHARACTER RUN SCAN.
012900******************************************************************
013000 01  WK-RUN-FIELDS.
013100     05  WK-RUN-LEN              PIC 9(02) COMP.
013200     05  WK-RUN-CHAR             PIC X(01).
013300     05  FILLER                  PIC X(05).
013400
013500*    CARRIED FORWARD FROM THE LAST RESET-PAGE CALL - THESE STAY
013600*    GOOD FOR EVERY TOKEN ON THE PAGE.
013700 01  PAGE-CARRY-FIELDS.
013800     05  WK-IS-HOCR-SW           PIC X(01).
013900         88  WK-PAGE-IS-HOCR         VALUE "Y".
014000     05  WK-DICT-COUNT           PIC 9(02) COMP.
014100     05  WK-BIN-HIGH-TBL.
014200         10  WK-BIN-HIGH OCCURS 7 TIMES
014300                         INDEXED BY WK-BIN-IDX
014400                                    PIC S9(05) COMP.
014500     05  FILLER                  PIC X(04).
014600
014700******************************************************************
014800*  THE 78-CHARACTER HOUSE SET - A THRU Z THEN THE 52-CHARACTER
014900*  PUNCTUATION/SYMBOL LIST CARRIED BY OCRCLEAN (CR289).  KEPT AS   CR289
015000*  A FLATTENED LITERAL REDEFINED AS AN OCCURS TABLE SO A TOKEN
015100*  CHARACTER CAN BE LOCATED BY POSITION WITH A LINEAR SEARCH.
015200******************************************************************
015300 01  CHARSET-78-LIST             PIC X(78) VALUE
015400     'abcdefghijklmnopqrstuvwxyz`~!@#$%^&*()-_=+[]{}\|;:''",<.>/?¡
015500-'¢£¤¥¦§¨©ª«¬®¯°±²³´µ'.
015600
015700 01  CHARSET-78-TBL REDEFINES CHARSET-78-LIST.
015800     05  CHARSET-78-CHAR OCCURS 78 TIMES
015900                    INDEXED BY CHARSET-IDX
016000                               PIC X(01).
016100
016200******************************************************************
016300*  DISTINCT-TOKEN-TABLE - ONE PAGE'S WORTH OF NORMALIZED TOKENS
016400*  SEEN SO FAR, USED TO BUILD THE "UNIQUE" COUNT.  UNSORTED, FLAT,
016500*  SEARCHED LINEARLY (SAME SHOP HABIT AS OCRRULE).
016600******************************************************************
016700 01  DISTINCT-TOKEN-TABLE.
016800     05  DISTINCT-TOKEN-COUNT    PIC 9(04) COMP VALUE ZERO.
016900     05  DISTINCT-TOKEN-ROW OCCURS 4000 TIMES
017000                   INDEXED BY DT-IDX
017100                              PIC X(40).
017200
017300*    NAMED VIEW OF THE FIRST DISTINCT TOKEN - QA TRACE DISPLAY
017400*    ADDED DURING THE CR198 CAPACITY INVESTIGATION.            CR198
017500 01  DISTINCT-TOKEN-01-VIEW REDEFINES DISTINCT-TOKEN-TABLE.
017600     05  FILLER                  PIC X(02).
017700     05  DT1-FIRST-TOKEN         PIC X(40).
017800
017900 01  DISTINCT-CORRECT-TABLE.
018000     05  DISTINCT-CORRECT-COUNT  PIC 9(04) COMP VALUE ZERO.
018100     05  DISTINCT-CORRECT-ROW OCCURS 4000 TIMES
018200                   INDEXED BY DC-IDX
018300                              PIC X(40).
018400
018500 01  DISTINCT-MISSPELLED-TABLE.
018600     05  DISTINCT-MISSPELLED-COUNT PIC 9(04) COMP VALUE ZERO.
018700     05  DISTINCT-MISSPELLED-ROW OCCURS 4000 TIMES
018800                   INDEXED BY DM-IDX
018900                              PIC X(40).
019000
019100******************************************************************
019200*  HOCR STRUCTURAL TABLES (CR220) - DISTINCT PARAGRAPH NUMBERS       CR220
019300*  AND DISTINCT PARAGRAPH/LINE PAIRS SEEN SO FAR ON THE PAGE.
019400*  TXT PAGES NEVER POPULATE THESE (SEE 205-TRACK-STRUCTURE).
019500******************************************************************
019600 01  DISTINCT-PARA-TABLE.
019700     05  DISTINCT-PARA-COUNT     PIC 9(04) COMP VALUE ZERO.
019800     05  DISTINCT-PARA-ROW OCCURS 500 TIMES
019900                   INDEXED BY DP-IDX
020000                              PIC 9(05) COMP.
020100
020200 01  DISTINCT-LINE-TABLE.
020300     05  DISTINCT-LINE-COUNT     PIC 9(04) COMP VALUE ZERO.
020400     05  DISTINCT-LINE-ROW OCCURS 500 TIMES
020500                   INDEXED BY DL-IDX.
020600         10  DL-PARA-NUMBER      PIC 9(05) COMP.
020700         10  DL-LINE-NUMBER      PIC 9(05) COMP.
020800
020900******************************************************************
021000*  WORKING COPIES OF THE OCRDICT / OCRRULE CALL AREAS - OCRPAGE
021100*  CALLS BOTH SUBPROGRAMS ITSELF FOR EVERY TOKEN (SAME NESTED-
021200*  CALL HOUSE HABIT AS PATSRCH CALLING CLCLBCST).
021300******************************************************************
021400 01  DICT-CALL-FIELDS.
021500     COPY OCRDSVC.
021600 01  RULE-CALL-FIELDS.
021700     COPY OCRRSVC.
021800 01  SUB-RETURN-CD               PIC S9(04) COMP.
021900
022000 LINKAGE SECTION.
022100 COPY OCRPSVC.
022200 COPY OCRPSTAT.
022300
022400 01  RETURN-CD                   PIC S9(04) COMP.
022500
022600 PROCEDURE DIVISION USING PAGE-SERVICE-REC, OCR-PAGE-STATS-REC,
022700                           RETURN-CD.
022800 000-MAIN-LINE.
022900     MOVE ZERO TO RETURN-CD.
023000     EVALUATE TRUE
023100         WHEN PG-RESET-PAGE
023200             PERFORM 100-RESET-PAGE THRU 100-EXIT
023300         WHEN PG-PROCESS-TOKEN
023400             PERFORM 200-PROCESS-TOKEN THRU 200-EXIT
023500         WHEN PG-FINISH-PAGE
023600             PERFORM 700-FINISH-PAGE THRU 700-EXIT
023700         WHEN OTHER
023800             MOVE 16 TO RETURN-CD
023900     END-EVALUATE.
024000     GOBACK.
024100
024200******************************************************************
024300*  100-RESET-PAGE
024400*     CLEARS THE ACCUMULATOR AND EVERY DISTINCT-VALUE TABLE FOR
024500*     A NEW DOC-ID/PAGE, AND COPIES IN THE PAGE-LEVEL CONSTANTS
024600*     (BIN BOUNDS, DICTIONARY COUNT, HOCR SWITCH) THAT STAY GOOD
024700*     FOR EVERY TOKEN ON THE PAGE.
024800******************************************************************
024900 100-RESET-PAGE.
025000     INITIALIZE OCR-PAGE-STATS-REC.
025100     MOVE PG-DOC-ID TO PS-DOC-ID.
025200     MOVE PG-PAGE-NUMBER TO PS-PAGE-NUMBER.
025300     MOVE PG-IS-HOCR-SW TO WK-IS-HOCR-SW.
025400     MOVE PG-DICT-COUNT TO WK-DICT-COUNT.
025500     PERFORM 110-COPY-ONE-BIN-HIGH THRU 110-EXIT
025600         VARYING WK-SCAN-POS FROM 1 BY 1
025700         UNTIL WK-SCAN-POS > 7.
025800     MOVE ZERO TO DISTINCT-TOKEN-COUNT
025900                  DISTINCT-CORRECT-COUNT
026000                  DISTINCT-MISSPELLED-COUNT
026100                  DISTINCT-PARA-COUNT
026200                  DISTINCT-LINE-COUNT.
026300 100-EXIT.
026400     EXIT.
026500
026600 110-COPY-ONE-BIN-HIGH.
026700     SET WK-BIN-IDX TO WK-SCAN-POS.
026800     MOVE PG-BIN-HIGH (WK-SCAN-POS) TO WK-BIN-HIGH (WK-BIN-IDX).
026900 110-EXIT.
027000     EXIT.
027100
027200******************************************************************
027300*  200-PROCESS-TOKEN
027400*     RUNS THE 11-STEP COUNTING SEQUENCE AGAINST ONE ALREADY
027500*     HYPHEN-JOINED, NON-EMPTY TOKEN.  THE CALLER SUPPLIES THE
027600*     RAW TRIMMED TOKEN, ITS LOWERCASED (NORM) FORM AND, WHEN
027700*     ONE EXISTS, THE CLEANED FORM FROM OCRCLEAN.
027800******************************************************************
027900 200-PROCESS-TOKEN.
028000     SET WK-CONTINUE-TOKEN TO TRUE.
028100     MOVE ZERO TO WK-TOKEN-LEN.
028200     PERFORM 205-FIND-TOKEN-LENGTH THRU 205-EXIT
028300         VARYING WK-SCAN-POS FROM 40 BY -1
028400         UNTIL WK-SCAN-POS < 1
028500            OR PG-RAW-TOKEN (WK-SCAN-POS:1) NOT = SPACE.
028600     IF WK-SCAN-POS > 0
028700         MOVE WK-SCAN-POS TO WK-TOKEN-LEN
028800     END-IF.
028900
029000     ADD 1 TO PS-TOKEN-COUNT.
029100     PERFORM 210-ADD-DISTINCT-TOKEN THRU 210-EXIT.
029200     PERFORM 215-TRACK-STRUCTURE THRU 215-EXIT.
029300     PERFORM 220-CHECK-REPLACEMENT THRU 220-EXIT.
029400     PERFORM 230-LENGTH-HISTOGRAM THRU 230-EXIT.
029500     PERFORM 240-COUNT-NONALPHA-RAW THRU 240-EXIT.
029600     PERFORM 600-CHECK-NUMBER-LIKE THRU 600-EXIT.
029700     PERFORM 245-CLASSIFY-NONALPHA THRU 245-EXIT.
029800
029900     PERFORM 500-CHECK-SINGLE-PUNCT THRU 500-EXIT.
030000     IF WK-CONTINUE-TOKEN
030100         PERFORM 510-CHECK-NUMBER-OBJECT THRU 510-EXIT
030200     END-IF.
030300     IF WK-CONTINUE-TOKEN
030400         PERFORM 520-CHECK-SINGLE-LETTER THRU 520-EXIT
030500     END-IF.
030600     IF WK-CONTINUE-TOKEN
030700         PERFORM 650-CHECK-REPEAT-RUNS THRU 650-EXIT
030800         PERFORM 340-CHECK-CLEAN-CLASS THRU 340-EXIT
030900         PERFORM 350-CHECK-DIGIT-ALPHA THRU 350-EXIT
031000         PERFORM 360-CHECK-DICTIONARY THRU 360-EXIT
031100     END-IF.
031200 200-EXIT.
031300     EXIT.
031400
031500 205-FIND-TOKEN-LENGTH.
031600     CONTINUE.
031700 205-EXIT.
031800     EXIT.
031900
032000******************************************************************
032100*  210-ADD-DISTINCT-TOKEN  -  STEP 1, SECOND HALF.  LINEAR SCAN
032200*     FOR PG-NORM-TOKEN AMONG THE TOKENS ALREADY SEEN ON THIS
032300*     PAGE; APPENDS IT IF NOT FOUND AND ROOM REMAINS.
032400******************************************************************
032500 210-ADD-DISTINCT-TOKEN.
032600     MOVE "N" TO WK-FOUND-SW.
032700     PERFORM 211-SCAN-TOKEN-ROW THRU 211-EXIT
032800         VARYING WK-SEARCH-SUB FROM 1 BY 1
032900         UNTIL WK-SEARCH-SUB > DISTINCT-TOKEN-COUNT
033000            OR WK-ROW-FOUND.
033100     IF WK-FOUND-SW NOT = "Y"
033200        AND DISTINCT-TOKEN-COUNT < 4000
033300         ADD 1 TO DISTINCT-TOKEN-COUNT
033400         SET DT-IDX TO DISTINCT-TOKEN-COUNT
033500         MOVE PG-NORM-TOKEN TO DISTINCT-TOKEN-ROW (DT-IDX)
033600     END-IF.
033700 210-EXIT.
033800     EXIT.
033900
034000 211-SCAN-TOKEN-ROW.
034100     SET DT-IDX TO WK-SEARCH-SUB.
034200     IF DISTINCT-TOKEN-ROW (DT-IDX) = PG-NORM-TOKEN
034300         SET WK-ROW-FOUND TO TRUE
034400     END-IF.
034500 211-EXIT.
034600     EXIT.
034700
034800******************************************************************
034900*  215-TRACK-STRUCTURE  -  HOCR PARAGRAPH/LINE DISTINCT COUNTS
035000*     (CR220).  TXT PAGES CARRY PARA/LINE NUMBER ZERO ON EVERY       CR220
035100*     TOKEN RECORD AND ARE NOT TRACKED - THEY REPORT ZERO.
035200******************************************************************
035300 215-TRACK-STRUCTURE.
035400     IF WK-PAGE-IS-HOCR
035500         PERFORM 216-ADD-DISTINCT-PARA THRU 216-EXIT
035600         PERFORM 217-ADD-DISTINCT-LINE THRU 217-EXIT
035700     END-IF.
035800 215-EXIT.
035900     EXIT.
036000
036100 216-ADD-DISTINCT-PARA.
036200     MOVE "N" TO WK-FOUND-SW.
036300     PERFORM 218-SCAN-PARA-ROW THRU 218-EXIT
036400         VARYING WK-SEARCH-SUB FROM 1 BY 1
036500         UNTIL WK-SEARCH-SUB > DISTINCT-PARA-COUNT
036600            OR WK-ROW-FOUND.
036700     IF WK-FOUND-SW NOT = "Y"
036800        AND DISTINCT-PARA-COUNT < 500
036900         ADD 1 TO DISTINCT-PARA-COUNT
037000         SET DP-IDX TO DISTINCT-PARA-COUNT
037100         MOVE PG-PARA-NUMBER TO DISTINCT-PARA-ROW (DP-IDX)
037200     END-IF.
037300 216-EXIT.
037400     EXIT.
037500
037600 218-SCAN-PARA-ROW.
037700     SET DP-IDX TO WK-SEARCH-SUB.
037800     IF DISTINCT-PARA-ROW (DP-IDX) = PG-PARA-NUMBER
037900         SET WK-ROW-FOUND TO TRUE
038000     END-IF.
038100 218-EXIT.
038200     EXIT.
038300
038400 217-ADD-DISTINCT-LINE.
038500     MOVE "N" TO WK-FOUND-SW.
038600     PERFORM 219-SCAN-LINE-ROW THRU 219-EXIT
038700         VARYING WK-SEARCH-SUB FROM 1 BY 1
038800         UNTIL WK-SEARCH-SUB > DISTINCT-LINE-COUNT
038900            OR WK-ROW-FOUND.
039000     IF WK-FOUND-SW NOT = "Y"
039100        AND DISTINCT-LINE-COUNT < 500
039200         ADD 1 TO DISTINCT-LINE-COUNT
039300         SET DL-IDX TO DISTINCT-LINE-COUNT
039400         MOVE PG-PARA-NUMBER TO DL-PARA-NUMBER (DL-IDX)
039500         MOVE PG-LINE-NUMBER TO DL-LINE-NUMBER (DL-IDX)
039600     END-IF.
039700 217-EXIT.
039800     EXIT.
039900
040000 219-SCAN-LINE-ROW.
040100     SET DL-IDX TO WK-SEARCH-SUB.
040200     IF DL-PARA-NUMBER (DL-IDX) = PG-PARA-NUMBER
040300        AND DL-LINE-NUMBER (DL-IDX) = PG-LINE-NUMBER
040400         SET WK-ROW-FOUND TO TRUE
040500     END-IF.
040600 219-EXIT.
040700     EXIT.
040800
040900******************************************************************
041000*  220-CHECK-REPLACEMENT  -  STEP 2.  THE RAW TOKEN, AND THE
041100*     CLEAN TOKEN WHEN ONE EXISTS, ARE EACH CHECKED AGAINST THE
041200*     REPLACEMENT RULE TABLE VIA OCRRULE.  EITHER ONE MATCHING
041300*     ADDS ONLY 1 TO APPLICABLE-REPLACEMENTS.
041400******************************************************************
041500 220-CHECK-REPLACEMENT.
041600     MOVE "N" TO WK-RULE-MATCH-SW.
041700     SET RS-LOOKUP-TOKEN TO TRUE.
041800     MOVE PG-RAW-TOKEN TO RS-LOOKUP-TOKEN-IN.
041900     CALL "OCRRULE" USING RULE-SERVICE-REC, SUB-RETURN-CD.
042000     IF RS-RULE-APPLIES
042100         MOVE "Y" TO WK-RULE-MATCH-SW
042200     END-IF.
042300     IF WK-RULE-MATCH-SW NOT = "Y"
042400        AND PG-HAS-CLEAN-TOKEN
042500         SET RS-LOOKUP-TOKEN TO TRUE
042600         MOVE PG-CLEAN-TOKEN TO RS-LOOKUP-TOKEN-IN
042700         CALL "OCRRULE" USING RULE-SERVICE-REC, SUB-RETURN-CD
042800         IF RS-RULE-APPLIES
042900             MOVE "Y" TO WK-RULE-MATCH-SW
043000         END-IF
043100     END-IF.
043200     IF WK-RULE-MATCH-SW = "Y"
043300         ADD 1 TO PS-APPLICABLE-REPLACEMENTS
043400     END-IF.
043500 220-EXIT.
043600     EXIT.
043700
043800******************************************************************
043900*  230-LENGTH-HISTOGRAM  -  STEP 3.  PLACES THE RAW TOKEN INTO
044000*     THE FIRST LENGTH BIN (LOWEST I) WHOSE HIGH BOUND IS NOT
044100*     LESS THAN THE TOKEN LENGTH; BIN 8 CATCHES ANYTHING LONGER
044200*     THAN BIN 7'S HIGH BOUND.
044300******************************************************************
044400 230-LENGTH-HISTOGRAM.
044500     SET WK-ALPHA-NOT-FOUND TO TRUE.
044600     PERFORM 232-FIND-ONE-BIN THRU 232-EXIT
044700         VARYING WK-BIN-IDX FROM 1 BY 1
044800         UNTIL WK-BIN-IDX > 7
044900            OR WK-ALPHA-FOUND.
045000     IF WK-ALPHA-NOT-FOUND
045100         ADD 1 TO PS-BIN-LEN (8)
045200     END-IF.
045300 230-EXIT.
045400     EXIT.
045500
045600 232-FIND-ONE-BIN.
045700     IF WK-TOKEN-LEN <= WK-BIN-HIGH (WK-BIN-IDX)
045800         ADD 1 TO PS-BIN-LEN (WK-BIN-IDX)
045900         SET WK-ALPHA-FOUND TO TRUE
046000     END-IF.
046100 232-EXIT.
046200     EXIT.
046300
046400******************************************************************
046500*  240-COUNT-NONALPHA-RAW  -  STEP 4, FIRST HALF.  COUNTS THE
046600*     NON-ALPHABETIC CHARACTERS IN THE RAW TOKEN AND TALLIES THE
046700*     78-CHARACTER HISTOGRAM FROM THE NORMALIZED (LOWERCASE) FORM.
046800******************************************************************
046900 240-COUNT-NONALPHA-RAW.
047000     MOVE ZERO TO WK-NA-COUNT.
047100     PERFORM 242-COUNT-ONE-CHAR THRU 242-EXIT
047200         VARYING WK-SCAN-POS FROM 1 BY 1
047300         UNTIL WK-SCAN-POS > WK-TOKEN-LEN.
047400 240-EXIT.
047500     EXIT.
047600
047700 242-COUNT-ONE-CHAR.
047800     IF PG-RAW-TOKEN (WK-SCAN-POS:1) IS NOT ALPHA-CHAR
047900         ADD 1 TO WK-NA-COUNT
048000     END-IF.
048100     SET CHARSET-IDX TO 1.
048200     SEARCH CHARSET-78-CHAR
048300         AT END
048400             CONTINUE
048500         WHEN CHARSET-78-CHAR (CHARSET-IDX)
048600                  = PG-NORM-TOKEN (WK-SCAN-POS:1)
048700             ADD 1 TO PS-CHAR-COUNT (CHARSET-IDX)
048800     END-SEARCH.
048900 242-EXIT.
049000     EXIT.
049100
049200******************************************************************
049300*  245-CLASSIFY-NONALPHA  -  STEP 4, SECOND HALF.  USES THE
049400*     NON-ALPHA COUNT JUST TAKEN, AND THE NUMBER-LIKE RESULT FROM
049500*     600-CHECK-NUMBER-LIKE, TO BUMP THE RIGHT RAW-SHAPE COUNTER.
049600******************************************************************
049700 245-CLASSIFY-NONALPHA.
049800     EVALUATE TRUE
049900         WHEN WK-NA-COUNT = 0
050000             ADD 1 TO PS-ALL-ALPHA
050100         WHEN WK-NA-COUNT = 1 AND WK-TOKEN-LEN > WK-NA-COUNT
050200             ADD 1 TO PS-ONE-NONALPHA
050300         WHEN WK-NA-COUNT = 2 AND WK-TOKEN-LEN > WK-NA-COUNT
050400             ADD 1 TO PS-TWO-NONALPHA
050500         WHEN WK-NA-COUNT > 2 AND WK-TOKEN-LEN > WK-NA-COUNT
050600             ADD 1 TO PS-THREE-PLUS-NONALPHA
050700         WHEN WK-NA-COUNT = WK-TOKEN-LEN
050800             ADD 1 TO PS-ALL-NONALPHA
050900             IF WK-TOKEN-LEN > 1 AND WK-NOT-NUMBER-LIKE
051000                 ADD 1 TO PS-LEN-GT1-NONALPHA
051100             END-IF
051200     END-EVALUATE.
051300 245-EXIT.
051400     EXIT.
051500
051600******************************************************************
051700*  500-CHECK-SINGLE-PUNCT  -  STEP 5.
051800******************************************************************
051900 500-CHECK-SINGLE-PUNCT.
052000     IF WK-TOKEN-LEN = 1
052100        AND PG-RAW-TOKEN (1:1) IS PUNCT-CHARACTER
052200         ADD 1 TO PS-PUNCT-COUNT
052300         SET WK-STOP-TOKEN TO TRUE
052400     END-IF.
052500 500-EXIT.
052600     EXIT.
052700
052800******************************************************************
052900*  510-CHECK-NUMBER-OBJECT  -  STEP 6.  USES THE NUMBER-LIKE
053000*     RESULT COMPUTED EARLIER IN 600-CHECK-NUMBER-LIKE.
053100******************************************************************
053200 510-CHECK-NUMBER-OBJECT.
053300     IF WK-NUMBER-LIKE
053400         ADD 1 TO PS-NUMBER-OBJECT-COUNT
053500         SET WK-STOP-TOKEN TO TRUE
053600     END-IF.
053700 510-EXIT.
053800     EXIT.
053900
054000******************************************************************
054100*  520-CHECK-SINGLE-LETTER  -  STEP 7.
054200******************************************************************
054300 520-CHECK-SINGLE-LETTER.
054400     IF WK-TOKEN-LEN = 1
054500        AND PG-RAW-TOKEN (1:1) IS ALPHA-CHAR
054600         ADD 1 TO PS-SINGLE-LETTER-COUNT
054700         SET WK-STOP-TOKEN TO TRUE
054800     END-IF.
054900 520-EXIT.
055000     EXIT.
055100
055200******************************************************************
055300*  340-CHECK-CLEAN-CLASS  -  STEP 9.  ONLY RUN WHEN CLEAN-TOKEN
055400*     EXISTS AND THE TOKEN WAS NOT FLAGGED GE4-REP (STEP 8 SETS
055500*     WK-GE4-REP-SW BEFORE THIS PARAGRAPH RUNS).
055600******************************************************************
055700 340-CHECK-CLEAN-CLASS.
055800     MOVE "N" TO WK-CORRECTABLE-SW.
055900     IF PG-HAS-CLEAN-TOKEN
056000         IF WK-GE4-REP-SW NOT = "Y"
056100             PERFORM 342-CLASSIFY-CLEAN THRU 342-EXIT
056200             IF WK-IS-CORRECTABLE
056300                 PERFORM 344-COUNT-CLEAN-CHARS THRU 344-EXIT
056400                 PERFORM 346-CLEAN-HISTOGRAM THRU 346-EXIT
056500             END-IF
056600         END-IF
056700     ELSE
056800         ADD 1 TO PS-CLEAN-SHORT-WORD
056900     END-IF.
057000 340-EXIT.
057100     EXIT.
057200
057300 342-CLASSIFY-CLEAN.
057400     MOVE ZERO TO WK-DIGIT-COUNT.
057500     PERFORM 343-COUNT-ONE-CLEAN-NA THRU 343-EXIT
057600         VARYING WK-SCAN-POS FROM 1 BY 1
057700         UNTIL WK-SCAN-POS > PG-CLEAN-LENGTH.
057800     EVALUATE TRUE
057900         WHEN WK-DIGIT-COUNT = 0
058000             ADD 1 TO PS-CLEAN-ALLALPHA-NOREP
058100             MOVE "Y" TO WK-CORRECTABLE-SW
058200         WHEN WK-DIGIT-COUNT = 1
058300                 AND PG-CLEAN-LENGTH > WK-DIGIT-COUNT
058400             ADD 1 TO PS-CLEAN-1-NONALPHA-NOREP
058500             MOVE "Y" TO WK-CORRECTABLE-SW
058600         WHEN WK-DIGIT-COUNT = 2
058700                 AND PG-CLEAN-LENGTH > WK-DIGIT-COUNT
058800             ADD 1 TO PS-CLEAN-2-NONALPHA-NOREP
058900             MOVE "Y" TO WK-CORRECTABLE-SW
059000         WHEN WK-DIGIT-COUNT > 2
059100                 AND PG-CLEAN-LENGTH > WK-DIGIT-COUNT
059200             ADD 1 TO PS-CLEAN-3PLUS-NONALPHA
059300     END-EVALUATE.
059400 342-EXIT.
059500     EXIT.
059600
059700*    NOTE - WK-DIGIT-COUNT IS REUSED HERE TO HOLD THE NON-ALPHA
059800*    COUNT OF THE CLEAN TOKEN (NOT JUST DIGITS) - SAME FIELD,
059900*    DIFFERENT STEP, TO AVOID YET ANOTHER 77-LEVEL COUNTER.
060000 343-COUNT-ONE-CLEAN-NA.
060100     IF PG-CLEAN-TOKEN (WK-SCAN-POS:1) IS NOT ALPHA-CHAR
060200         ADD 1 TO WK-DIGIT-COUNT
060300     END-IF.
060400 343-EXIT.
060500     EXIT.
060600
060700 344-COUNT-CLEAN-CHARS.
060800     PERFORM 345-COUNT-ONE-C-CHAR THRU 345-EXIT
060900         VARYING WK-SCAN-POS FROM 1 BY 1
061000         UNTIL WK-SCAN-POS > PG-CLEAN-LENGTH.
061100 344-EXIT.
061200     EXIT.
061300
061400 345-COUNT-ONE-C-CHAR.
061500     SET CHARSET-IDX TO 1.
061600     SEARCH CHARSET-78-CHAR
061700         AT END
061800             CONTINUE
061900         WHEN CHARSET-78-CHAR (CHARSET-IDX)
062000                  = PG-CLEAN-TOKEN (WK-SCAN-POS:1)
062100             ADD 1 TO PS-C-CHAR-COUNT (CHARSET-IDX)
062200     END-SEARCH.
062300 345-EXIT.
062400     EXIT.
062500
062600 346-CLEAN-HISTOGRAM.
062700     SET WK-ALPHA-NOT-FOUND TO TRUE.
062800     PERFORM 347-FIND-ONE-C-BIN THRU 347-EXIT
062900         VARYING WK-BIN-IDX FROM 1 BY 1
063000         UNTIL WK-BIN-IDX > 7
063100            OR WK-ALPHA-FOUND.
063200     IF WK-ALPHA-NOT-FOUND
063300         ADD 1 TO PS-C-BIN-LEN (8)
063400     END-IF.
063500 346-EXIT.
063600     EXIT.
063700
063800 347-FIND-ONE-C-BIN.
063900     IF PG-CLEAN-LENGTH <= WK-BIN-HIGH (WK-BIN-IDX)
064000         ADD 1 TO PS-C-BIN-LEN (WK-BIN-IDX)
064100         SET WK-ALPHA-FOUND TO TRUE
064200     END-IF.
064300 347-EXIT.
064400     EXIT.
064500
064600******************************************************************
064700*  350-CHECK-DIGIT-ALPHA  -  STEP 10.
064800******************************************************************
064900 350-CHECK-DIGIT-ALPHA.
065000     SET WK-ALPHA-NOT-FOUND TO TRUE.
065100     PERFORM 605-CHECK-HAS-ALPHA THRU 605-EXIT
065200         VARYING WK-SCAN-POS FROM 1 BY 1
065300         UNTIL WK-SCAN-POS > WK-TOKEN-LEN
065400            OR WK-ALPHA-FOUND.
065500     IF WK-ALPHA-FOUND
065600         MOVE ZERO TO WK-DIGIT-COUNT
065700         PERFORM 352-COUNT-ONE-DIGIT THRU 352-EXIT
065800             VARYING WK-SCAN-POS FROM 1 BY 1
065900             UNTIL WK-SCAN-POS > WK-TOKEN-LEN
066000         EVALUATE WK-DIGIT-COUNT
066100             WHEN 1  ADD 1 TO PS-NUM1-ALPHA
066200             WHEN 2  ADD 1 TO PS-NUM2-ALPHA
066300             WHEN 3  ADD 1 TO PS-NUM3-ALPHA
066400         END-EVALUATE
066500         IF WK-DIGIT-COUNT > 0
066600            AND WK-DIGIT-COUNT * 2 < WK-TOKEN-LEN
066700             ADD 1 TO PS-LT-HALF-NUM-ALPHA
066800         END-IF
066900     END-IF.
067000 350-EXIT.
067100     EXIT.
067200
067300 352-COUNT-ONE-DIGIT.
067400     IF PG-RAW-TOKEN (WK-SCAN-POS:1) IS DIGIT-CHAR
067500         ADD 1 TO WK-DIGIT-COUNT
067600     END-IF.
067700 352-EXIT.
067800     EXIT.
067900
068000******************************************************************
068100*  360-CHECK-DICTIONARY  -  STEP 11.  THE LOOKUP WORD IS THE
068200*     CLEAN TOKEN WHEN ONE EXISTS, OTHERWISE THE NORMALIZED
068300*     TOKEN.  OCRDICT RETURNS A MATCH FLAG PER LOADED DICTIONARY.
068400******************************************************************
068500 360-CHECK-DICTIONARY.
068600     IF PG-HAS-CLEAN-TOKEN
068700         MOVE PG-CLEAN-TOKEN TO WK-LOOKUP-WORD
068800     ELSE
068900         MOVE PG-NORM-TOKEN TO WK-LOOKUP-WORD
069000     END-IF.
069100     SET DS-LOOKUP-WORD TO TRUE.
069200     MOVE WK-LOOKUP-WORD TO DS-LOOKUP-WORD-IN.
069300     CALL "OCRDICT" USING DICT-SERVICE-REC, SUB-RETURN-CD.
069400
069500     PERFORM 362-POST-ONE-DICT-MATCH THRU 362-EXIT
069600         VARYING WK-SCAN-POS FROM 1 BY 1
069700         UNTIL WK-SCAN-POS > WK-DICT-COUNT.
069800
069900     IF DS-FOUND-IN-SOME-DICT
070000         ADD 1 TO PS-CORRECT-COUNT
070100         PERFORM 364-ADD-DISTINCT-CORRECT THRU 364-EXIT
070200     ELSE
070300         ADD 1 TO PS-MISSPELLED-COUNT
070400         PERFORM 366-ADD-DISTINCT-MISSPELLED THRU 366-EXIT
070500     END-IF.
070600 360-EXIT.
070700     EXIT.
070800
070900 362-POST-ONE-DICT-MATCH.
071000     IF DS-MATCH-FLAG (WK-SCAN-POS) = "Y"
071100         SET PS-DICT-IDX TO WK-SCAN-POS
071200         ADD 1 TO PS-DICT-MATCH-COUNT (PS-DICT-IDX)
071300     END-IF.
071400 362-EXIT.
071500     EXIT.
071600
071700 364-ADD-DISTINCT-CORRECT.
071800     MOVE "N" TO WK-FOUND-SW.
071900     PERFORM 365-SCAN-CORRECT-ROW THRU 365-EXIT
072000         VARYING WK-SEARCH-SUB FROM 1 BY 1
072100         UNTIL WK-SEARCH-SUB > DISTINCT-CORRECT-COUNT
072200            OR WK-ROW-FOUND.
072300     IF WK-FOUND-SW NOT = "Y"
072400        AND DISTINCT-CORRECT-COUNT < 4000
072500         ADD 1 TO DISTINCT-CORRECT-COUNT
072600         SET DC-IDX TO DISTINCT-CORRECT-COUNT
072700         MOVE WK-LOOKUP-WORD TO DISTINCT-CORRECT-ROW (DC-IDX)
072800     END-IF.
072900 364-EXIT.
073000     EXIT.
073100
073200 365-SCAN-CORRECT-ROW.
073300     SET DC-IDX TO WK-SEARCH-SUB.
073400     IF DISTINCT-CORRECT-ROW (DC-IDX) = WK-LOOKUP-WORD
073500         SET WK-ROW-FOUND TO TRUE
073600     END-IF.
073700 365-EXIT.
073800     EXIT.
073900
074000 366-ADD-DISTINCT-MISSPELLED.
074100     MOVE "N" TO WK-FOUND-SW.
074200     PERFORM 367-SCAN-MISSPELLED-ROW THRU 367-EXIT
074300         VARYING WK-SEARCH-SUB FROM 1 BY 1
074400         UNTIL WK-SEARCH-SUB > DISTINCT-MISSPELLED-COUNT
074500            OR WK-ROW-FOUND.
074600     IF WK-FOUND-SW NOT = "Y"
074700        AND DISTINCT-MISSPELLED-COUNT < 4000
074800         ADD 1 TO DISTINCT-MISSPELLED-COUNT
074900         SET DM-IDX TO DISTINCT-MISSPELLED-COUNT
075000         MOVE WK-LOOKUP-WORD TO DISTINCT-MISSPELLED-ROW (DM-IDX)
075100     END-IF.
075200 366-EXIT.
075300     EXIT.
075400
075500 367-SCAN-MISSPELLED-ROW.
075600     SET DM-IDX TO WK-SEARCH-SUB.
075700     IF DISTINCT-MISSPELLED-ROW (DM-IDX) = WK-LOOKUP-WORD
075800         SET WK-ROW-FOUND TO TRUE
075900     END-IF.
076000 367-EXIT.
076100     EXIT.
076200
076300******************************************************************
076400*  600-CHECK-NUMBER-LIKE  (CR104)                              CR104
076500*     A TOKEN CONTAINING ANY LETTER IS NEVER NUMBER-LIKE.
076600*     OTHERWISE: OPTIONAL LEADING "$", OPTIONAL LEADING SEPARATOR,
076700*     ONE OR MORE DIGIT GROUPS (EACH GROUP = ONE OR MORE DIGITS
076800*     PLUS AN OPTIONAL SEPARATOR), THEN AN OPTIONAL TRAILING "$".
076900*     THE WHOLE TOKEN MUST BE CONSUMED FOR A NUMBER-LIKE RESULT.
077000******************************************************************
077100 600-CHECK-NUMBER-LIKE.
077200     SET WK-NOT-NUMBER-LIKE TO TRUE.
077300     IF WK-TOKEN-LEN > 0
077400         SET WK-ALPHA-NOT-FOUND TO TRUE
077500         PERFORM 605-CHECK-HAS-ALPHA THRU 605-EXIT
077600             VARYING WK-SCAN-POS FROM 1 BY 1
077700             UNTIL WK-SCAN-POS > WK-TOKEN-LEN
077800                OR WK-ALPHA-FOUND
077900         IF WK-ALPHA-NOT-FOUND
078000             PERFORM 610-NL-SCAN-TOKEN THRU 610-EXIT
078100         END-IF
078200     END-IF.
078300 600-EXIT.
078400     EXIT.
078500
078600 605-CHECK-HAS-ALPHA.
078700     IF PG-RAW-TOKEN (WK-SCAN-POS:1) IS ALPHA-CHAR
078800         SET WK-ALPHA-FOUND TO TRUE
078900     END-IF.
079000 605-EXIT.
079100     EXIT.
079200
079300 610-NL-SCAN-TOKEN.
079400     MOVE 1 TO WK-NL-POS.
079500     MOVE WK-TOKEN-LEN TO WK-NL-LEN.
079600     SET WK-NL-SAW-DIGIT-NO TO TRUE.
079700
079800     IF WK-NL-POS <= WK-NL-LEN
079900        AND PG-RAW-TOKEN (WK-NL-POS:1) = "$"
080000         ADD 1 TO WK-NL-POS
080100     END-IF.
080200
080300     IF WK-NL-POS <= WK-NL-LEN
080400        AND PG-RAW-TOKEN (WK-NL-POS:1) IS NUMLIKE-LEAD-SEP
080500         ADD 1 TO WK-NL-POS
080600     END-IF.
080700
080800     PERFORM 615-NL-ONE-GROUP THRU 615-EXIT
080900         UNTIL WK-NL-POS > WK-NL-LEN
081000            OR PG-RAW-TOKEN (WK-NL-POS:1) IS NOT DIGIT-CHAR.
081100
081200     IF WK-NL-POS <= WK-NL-LEN
081300        AND PG-RAW-TOKEN (WK-NL-POS:1) = "$"
081400         ADD 1 TO WK-NL-POS
081500     END-IF.
081600
081700     IF WK-NL-SAW-DIGIT-YES
081800        AND WK-NL-POS > WK-NL-LEN
081900         SET WK-NUMBER-LIKE TO TRUE
082000     END-IF.
082100 610-EXIT.
082200     EXIT.
082300
082400 615-NL-ONE-GROUP.
082500     PERFORM 620-NL-SKIP-ONE-DIGIT THRU 620-EXIT
082600         UNTIL WK-NL-POS > WK-NL-LEN
082700            OR PG-RAW-TOKEN (WK-NL-POS:1) IS NOT DIGIT-CHAR.
082800     SET WK-NL-SAW-DIGIT-YES TO TRUE.
082900     IF WK-NL-POS <= WK-NL-LEN
083000        AND PG-RAW-TOKEN (WK-NL-POS:1) IS NUMLIKE-GROUP-SEP
083100         ADD 1 TO WK-NL-POS
083200     END-IF.
083300 615-EXIT.
083400     EXIT.
083500
083600 620-NL-SKIP-ONE-DIGIT.
083700     ADD 1 TO WK-NL-POS.
083800 620-EXIT.
083900     EXIT.
084000
084100******************************************************************
084200*  650-CHECK-REPEAT-RUNS  -  STEP 8.  A SINGLE FORWARD SCAN OF
084300*     THE NORMALIZED TOKEN, TRACKING THE CURRENT RUN OF IDENTICAL
084400*     ADJACENT CHARACTERS.  DIGIT RUNS DO NOT COUNT (CR118).   CR118
084500******************************************************************
084600 650-CHECK-REPEAT-RUNS.
084700     MOVE "N" TO WK-GE3-REP-SW.
084800     MOVE "N" TO WK-GE4-REP-SW.
084900     IF WK-TOKEN-LEN > 0
085000         MOVE 1 TO WK-RUN-LEN
085100         MOVE PG-NORM-TOKEN (1:1) TO WK-RUN-CHAR
085200         PERFORM 660-SCAN-RUN-POS THRU 660-EXIT
085300             VARYING WK-SCAN-POS FROM 2 BY 1
085400             UNTIL WK-SCAN-POS > WK-TOKEN-LEN
085500     END-IF.
085600     IF WK-GE3-REP-SW = "Y"
085700         ADD 1 TO PS-GE3-REP-CHARS
085800     END-IF.
085900     IF WK-GE4-REP-SW = "Y"
086000         ADD 1 TO PS-GE4-REP-CHARS
086100     END-IF.
086200 650-EXIT.
086300     EXIT.
086400
086500 660-SCAN-RUN-POS.
086600     IF PG-NORM-TOKEN (WK-SCAN-POS:1) = WK-RUN-CHAR
086700         ADD 1 TO WK-RUN-LEN
086800     ELSE
086900         MOVE 1 TO WK-RUN-LEN
087000         MOVE PG-NORM-TOKEN (WK-SCAN-POS:1) TO WK-RUN-CHAR
087100     END-IF.
087200     IF WK-RUN-CHAR IS NOT DIGIT-CHAR
087300         IF WK-RUN-LEN >= 3
087400             MOVE "Y" TO WK-GE3-REP-SW
087500         END-IF
087600         IF WK-RUN-LEN >= 4
087700             MOVE "Y" TO WK-GE4-REP-SW
087800         END-IF
087900     END-IF.
088000 660-EXIT.
088100     EXIT.
088200
088300******************************************************************
088400*  700-FINISH-PAGE
088500*     ROLLS UP THE UNIQUE COUNTS AND STRUCTURAL COUNTS, THEN
088600*     COMPUTES THE FOUR PERCENTAGE FIELDS PLUS QUALITY AND SCORE.
088700*     ANY ZERO DIVISOR REPORTS THE RATIO AS ZERO.
088800******************************************************************
088900 700-FINISH-PAGE.
089000     COMPUTE PS-IGNORED-COUNT =
089100         PS-NUMBER-OBJECT-COUNT + PS-PUNCT-COUNT
089200                                + PS-SINGLE-LETTER-COUNT.
089300     MOVE DISTINCT-TOKEN-COUNT TO PS-UNIQUE-COUNT.
089400     MOVE DISTINCT-CORRECT-COUNT TO PS-UNIQUE-CORRECT-COUNT.
089500     MOVE DISTINCT-MISSPELLED-COUNT TO PS-UNIQUE-MISSPELLED-COUNT.
089600     MOVE DISTINCT-PARA-COUNT TO PS-PARAGRAPH-COUNT.
089700     MOVE DISTINCT-LINE-COUNT TO PS-LINE-COUNT.
089800
089900     PERFORM 710-RATE-CORRECT-MISSPELLED THRU 710-EXIT.
090000     PERFORM 720-RATE-UNIQUE THRU 720-EXIT.
090100     PERFORM 730-RATE-QUALITY THRU 730-EXIT.
090200     PERFORM 740-RATE-SCORE THRU 740-EXIT.
090300 700-EXIT.
090400     EXIT.
090500
090600 710-RATE-CORRECT-MISSPELLED.
090700     MOVE ZERO TO PS-CORRECT-PCT, PS-MISSPELLED-PCT.
090800     IF PS-TOKEN-COUNT > PS-IGNORED-COUNT
090900         COMPUTE PS-CORRECT-PCT ROUNDED =
091000             PS-CORRECT-COUNT /
091100                 (PS-TOKEN-COUNT - PS-IGNORED-COUNT)
091200         COMPUTE PS-MISSPELLED-PCT ROUNDED =
091300             PS-MISSPELLED-COUNT /
091400                 (PS-TOKEN-COUNT - PS-IGNORED-COUNT)
091500     END-IF.
091600 710-EXIT.
091700     EXIT.
091800
091900 720-RATE-UNIQUE.
092000     MOVE ZERO TO PS-UNIQUE-CORRECT-PCT, PS-UNIQUE-MISSPELLED-PCT.
092100     IF PS-UNIQUE-COUNT > 0
092200         COMPUTE PS-UNIQUE-CORRECT-PCT ROUNDED =
092300             PS-UNIQUE-CORRECT-COUNT / PS-UNIQUE-COUNT
092400         COMPUTE PS-UNIQUE-MISSPELLED-PCT ROUNDED =
092500             PS-UNIQUE-MISSPELLED-COUNT / PS-UNIQUE-COUNT
092600     END-IF.
092700 720-EXIT.
092800     EXIT.
092900
093000 730-RATE-QUALITY.
093100     MOVE ZERO TO PS-QUALITY-SCORE.
093200     IF PS-TOKEN-COUNT > PS-IGNORED-COUNT
093300         COMPUTE PS-QUALITY-SCORE ROUNDED =
093400             1 - ((PS-LEN-GT1-NONALPHA + PS-CLEAN-3PLUS-NONALPHA)
093500                  / (PS-TOKEN-COUNT - PS-IGNORED-COUNT))
093600     END-IF.
093700 730-EXIT.
093800     EXIT.
093900
094000 740-RATE-SCORE.
094100     MOVE ZERO TO PS-CORRECTABILITY-SCORE.
094200     IF PS-TOKEN-COUNT >
094300             PS-IGNORED-COUNT + PS-CLEAN-SHORT-WORD
094400         COMPUTE PS-CORRECTABILITY-SCORE ROUNDED =
094500             (PS-CLEAN-1-NONALPHA-NOREP
094600                + PS-CLEAN-2-NONALPHA-NOREP
094700                + PS-CLEAN-ALLALPHA-NOREP)
094800             / (PS-TOKEN-COUNT - PS-IGNORED-COUNT
094900                               - PS-CLEAN-SHORT-WORD)
095000     END-IF.
095100 740-EXIT.
095200     EXIT.

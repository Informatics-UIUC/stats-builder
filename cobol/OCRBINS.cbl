000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  OCRBINS.
000400 AUTHOR. R W HENNING.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/11/91.
000700 DATE-COMPILED. 03/11/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG
001100*  -----------------------------------------------------------
001200*  03/11/91 RWH 0000  INITIAL VERSION FOR OCR-STATS BATCH -
001300*                     BUILDS THE 8 WORD-LENGTH BINS FROM THE
001400*                     DICTIONARY LENGTH MEAN/STDEV.
001500*  09/14/92 RWH CR118  CORRECTED CEILING LOGIC FOR NEGATIVE    CR118
001600*                     HIGH BOUNDS (SHORT DICTIONARIES, LOW
001700*                     STDEV) - WAS TRUNCATING INSTEAD OF
001800*                     ROUNDING UP ON THE POSITIVE SIDE.
001900*  05/02/94 LMC CR204  ADDED RETURN-CD SO CALLER CAN TELL AN   CR204
002000*                     EMPTY DICTIONARY SET FROM A REAL RESULT.
002100*  11/30/98 RWH Y2K   REVIEWED FOR YEAR 2000 - PROGRAM CARRIES     Y2K
002200*                     NO DATE FIELDS.  NO CHANGE REQUIRED.
002300*  06/07/01 PJT CR311  DOCUMENTED BIN ASSIGNMENT RULE BELOW PER   CR311
002400*                     QA REQUEST AFTER OCR0147 MISROUTE.
002500*  -----------------------------------------------------------
002600******************************************************************
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER. IBM-390.
003000 OBJECT-COMPUTER. IBM-390.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600
003700 DATA DIVISION.
003800 FILE SECTION.
003900
004000 WORKING-STORAGE SECTION.
004100 01  WORK-FIELDS.
004200     05  WK-RAW-BOUND            PIC S9(07)V9(04) COMP-3.
004300     05  WK-TRUNC-BOUND          PIC S9(07)       COMP-3.
004400     05  WK-FRACTION             PIC S9(07)V9(04) COMP-3.
004500     05  WK-OFFSET-FACTOR        PIC S9(03)       COMP.
004600     05  WK-SUB                  PIC 9(02)        COMP.
004700
004800*    REDEFINES OF THE RAW BOUND GIVE US A QUICK SIGN TEST WHEN
004900*    WALKING THE TABLE IN THE OLD BASIC COMPILER ON 3090 - KEPT
005000*    HERE EVEN THOUGH THE 390 COMPILER DOES NOT NEED IT.
005100     05  WK-RAW-BOUND-SIGNTEST REDEFINES WK-RAW-BOUND
005200                              PIC S9(07)V9(04).
005300     05  FILLER                  PIC X(04).
005400
005500 LINKAGE SECTION.
005600 01  BIN-BUILD-REC.
005700     05  BIN-MEAN                PIC S9(05)V9(04) COMP-3.
005800     05  BIN-STDEV               PIC S9(05)V9(04) COMP-3.
005900     05  BIN-HIGH-TBL.
006000         10  BIN-HIGH OCCURS 7 TIMES
006100                      INDEXED BY BIN-IDX
006200                                 PIC S9(05) COMP.
006300     05  FILLER                  PIC X(04).
006400
006500*    NAMED VIEW OF THE 7 BOUNDS - SOME CALLERS (OCRSTAT HEADER
006600*    ROUTINE) FIND IT EASIER TO REFER TO A BOUND BY NAME THAN BY
006700*    SUBSCRIPT WHEN BUILDING THE "N_TO_M" COLUMN HEADINGS.
006800 01  BIN-HIGH-NAMED REDEFINES BIN-BUILD-REC.
006900     05  FILLER                  PIC X(10).
007000     05  BIN-HIGH-1              PIC S9(05) COMP.
007100     05  BIN-HIGH-2              PIC S9(05) COMP.
007200     05  BIN-HIGH-3              PIC S9(05) COMP.
007300     05  BIN-HIGH-4              PIC S9(05) COMP.
007400     05  BIN-HIGH-5              PIC S9(05) COMP.
007500     05  BIN-HIGH-6              PIC S9(05) COMP.
007600     05  BIN-HIGH-7              PIC S9(05) COMP.
007700     05  FILLER                  PIC X(04).
007800
007900*    RAW-BYTES VIEW USED ONLY WHEN TRACING A BAD RETURN AREA FROM
008000*    THE CALLING PROGRAM (SEE CR118 ABOVE).                    CR118
008100 01  BIN-BUILD-REC-X REDEFINES BIN-BUILD-REC PIC X(42).
008200
008300 01  RETURN-CD                   PIC S9(04) COMP.
008400
008500 PROCEDURE DIVISION USING BIN-BUILD-REC, RETURN-CD.
008600 000-MAIN-LINE.
008700     MOVE ZERO TO RETURN-CD.
008800     PERFORM 100-BUILD-ONE-BOUND THRU 100-EXIT
008900         VARYING WK-SUB FROM 1 BY 1 UNTIL WK-SUB > 7.
009000     GOBACK.
009100
009200******************************************************************
009300*  100-BUILD-ONE-BOUND
009400*     HIGH(I) = CEILING( MEAN + (I-4) * STDEV ),  I = 1 THRU 7.
009500*     BIN 8 HAS NO UPPER BOUND AND IS NOT CARRIED IN THE TABLE -
009600*     THE CALLER TREATS "GREATER THAN HIGH(7)" AS BIN 8.
009700*     CEILING IS DONE BY HAND (NO INTRINSIC FUNCTIONS ON THIS
009800*     COMPILER): TRUNCATE TOWARD ZERO, THEN BUMP BY ONE WHEN THE
009900*     VALUE IS POSITIVE AND HAD A NONZERO FRACTION.
010000******************************************************************
010100 100-BUILD-ONE-BOUND.
010200     COMPUTE WK-OFFSET-FACTOR = WK-SUB - 4.
010300     COMPUTE WK-RAW-BOUND =
010400         BIN-MEAN + (WK-OFFSET-FACTOR * BIN-STDEV).
010500     MOVE WK-RAW-BOUND TO WK-TRUNC-BOUND.
010600     COMPUTE WK-FRACTION = WK-RAW-BOUND - WK-TRUNC-BOUND.
010700     IF WK-RAW-BOUND-SIGNTEST NOT < ZERO
010800         AND WK-FRACTION > ZERO
010900             ADD 1 TO WK-TRUNC-BOUND.
011000     MOVE WK-TRUNC-BOUND TO BIN-HIGH (WK-SUB).
011100 100-EXIT.
011200     EXIT.

000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  OCRDICT.
000400 AUTHOR. R W HENNING.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/91.
000700 DATE-COMPILED. 03/14/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG
001100*  -----------------------------------------------------------
001200*  03/14/91 RWH 0000  INITIAL VERSION - LOADS UP TO 5 WORD
001300*                     DICTIONARIES INTO MEMORY AND ANSWERS
001400*                     "IS WORD IN DICTIONARY N" FOR OCRSTAT.
001500*  04/02/92 RWH CR109  RAISED MAX-WORDS-PER-DICT FROM 15000 TO       CR109
001600*                     30000 - MEDICAL TERM LIST OVERFLOWED.
001700*  09/14/92 RWH CR118  ADDED THE AGGREGATE LENGTH SUM-OF-SQUARES   CR118
001800*                     SO OCRBINS CAN BE FED A STANDARD DEVIATION.
001900*  02/19/93 LMC CR142  DICTIONARY WORDS ARE ASSUMED PRE-SORTED       CR142
002000*                     ASCENDING ON INPUT - DOCUMENTED HERE AFTER
002100*                     A BAD WORD LIST CAUSED SILENT MISSES.
002200*  11/30/98 RWH Y2K   REVIEWED FOR YEAR 2000 - PROGRAM CARRIES     Y2K
002300*                     NO DATE FIELDS.  NO CHANGE REQUIRED.
002400*  03/08/02 PJT CR322  ADDED "S" (GET-STATS) FUNCTION SO THE   CR322
002500*                     CALLER DOES NOT HAVE TO CARRY ITS OWN COPY
002600*                     OF THE AGGREGATE STATISTICS BETWEEN CALLS.
002700*  -----------------------------------------------------------
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-390.
003200 OBJECT-COMPUTER. IBM-390.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT DICT01
003900            ASSIGN TO UT-S-DICT01
004000            ORGANIZATION IS LINE SEQUENTIAL
004100            FILE STATUS IS DICT01-STATUS.
004200     SELECT DICT02
004300            ASSIGN TO UT-S-DICT02
004400            ORGANIZATION IS LINE SEQUENTIAL
004500            FILE STATUS IS DICT02-STATUS.
004600     SELECT DICT03
004700            ASSIGN TO UT-S-DICT03
004800            ORGANIZATION IS LINE SEQUENTIAL
004900            FILE STATUS IS DICT03-STATUS.
005000     SELECT DICT04
005100            ASSIGN TO UT-S-DICT04
005200            ORGANIZATION IS LINE SEQUENTIAL
005300            FILE STATUS IS DICT04-STATUS.
005400     SELECT DICT05
005500            ASSIGN TO UT-S-DICT05
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS IS DICT05-STATUS.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100** QSAM FILE - ONE WORD PER RECORD, LOWERCASE, ASCENDING
006200 FD  DICT01
006300     RECORDING MODE IS V
006400     LABEL RECORDS ARE STANDARD
006500     DATA RECORD IS DICT01-REC.
006600 01  DICT01-REC                  PIC X(40).
006700
006800 FD  DICT02
006900     RECORDING MODE IS V
007000     LABEL RECORDS ARE STANDARD
007100     DATA RECORD IS DICT02-REC.
007200 01  DICT02-REC                  PIC X(40).
007300
007400 FD  DICT03
007500     RECORDING MODE IS V
007600     LABEL RECORDS ARE STANDARD
007700     DATA RECORD IS DICT03-REC.
007800 01  DICT03-REC                  PIC X(40).
007900
008000 FD  DICT04
008100     RECORDING MODE IS V
008200     LABEL RECORDS ARE STANDARD
008300     DATA RECORD IS DICT04-REC.
008400 01  DICT04-REC                  PIC X(40).
008500
008600 FD  DICT05
008700     RECORDING MODE IS V
008800     LABEL RECORDS ARE STANDARD
008900     DATA RECORD IS DICT05-REC.
009000 01  DICT05-REC                  PIC X(40).
009100
009200 WORKING-STORAGE SECTION.
009300 01  FILE-STATUS-CODES.
009400     05  DICT01-STATUS           PIC X(02).
009500     05  DICT02-STATUS           PIC X(02).
009600     05  DICT03-STATUS           PIC X(02).
009700     05  DICT04-STATUS           PIC X(02).
009800     05  DICT05-STATUS           PIC X(02).
009900     05  FILLER                  PIC X(06).
010000
010100 01  MISC-WS-FLDS.
010200     05  WK-WORD-LEN             PIC 9(02) COMP.
010300     05  WK-SCAN-POS             PIC S9(03) COMP.
010400     05  WK-LOOKUP-SUB           PIC 9(01) COMP.
010500     05  MORE-WORDS-SW           PIC X(01).
010600         88  NO-MORE-WORDS           VALUE "N".
010700         88  MORE-WORDS               VALUE "Y".
010800     05  WS-CURRENT-WORD         PIC X(40).
010900     05  FILLER                  PIC X(04).
011000
011100*    DEBUG VIEW OF THE MISC FLAGS AS ONE STRING FOR AN EASY
011200*    DISPLAY STATEMENT WHEN OCRDICT IS RUN STAND-ALONE.
011300 01  MISC-WS-FLDS-X REDEFINES MISC-WS-FLDS PIC X(50).
011400
011500******************************************************************
011600*  DICTIONARY-TABLE - ONE SEARCHABLE WORD LIST PER DICTIONARY.
011700*  WORDS MUST ARRIVE PRE-SORTED ASCENDING (SEE CR142) - THE    CR142
011800*  LOADER DOES NOT SORT, IT ONLY APPENDS.
011900******************************************************************
012000 01  DICTIONARY-TABLE.
012100     05  DICT-LOADED-COUNT       PIC 9(01) COMP VALUE ZERO.
012200     05  DICT-ENTRY OCCURS 5 TIMES
012300                    INDEXED BY DICT-NBR-IDX.
012400         10  DICT-NAME           PIC X(40).
012500         10  DICT-WORD-COUNT     PIC 9(07) COMP.
012600         10  DICT-SUM-LEN        PIC 9(09) COMP.
012700         10  DICT-SUM-LEN-SQ     PIC 9(15) COMP.
012800         10  DICT-WORD-ROW OCCURS 30000 TIMES
012900                       ASCENDING KEY IS DICT-WORD-TEXT
013000                       INDEXED BY DICT-WORD-IDX.
013100             15  DICT-WORD-TEXT  PIC X(40).
013200
013300*    NAMED VIEW OF DICTIONARY 1'S HEADER FIELDS ONLY - USED BY
013400*    THE TRACE DISPLAY THAT WAS ADDED WHILE CR109 WAS BEING    CR109
013500*    TESTED AGAINST THE MEDICAL TERM LIST.  SMALLER THAN THE
013600*    ITEM IT REDEFINES, WHICH COBOL PERMITS.
013700 01  DICT-01-HEADER-VIEW REDEFINES DICTIONARY-TABLE.
013800     05  FILLER                  PIC X(01).
013900     05  D1-NAME                 PIC X(40).
014000     05  D1-WORD-COUNT           PIC 9(07) COMP.
014100     05  D1-SUM-LEN              PIC 9(09) COMP.
014200     05  D1-SUM-LEN-SQ           PIC 9(15) COMP.
014300
014400*    AGGREGATE LENGTH STATISTICS ACROSS ALL LOADED DICTIONARIES -
014500*    FED TO OCRBINS VIA OCRSTAT AFTER THE LAST LOAD CALL.
014600 01  AGGREGATE-STATS.
014700     05  AGG-WORD-COUNT          PIC 9(09) COMP.
014800     05  AGG-SUM-LEN             PIC 9(11) COMP.
014900     05  AGG-SUM-LEN-SQ          PIC 9(17) COMP.
015000     05  FILLER                  PIC X(05).
015100
015200*    RAW-BYTES DEBUG VIEW OF THE AGGREGATE - SAME REASON AS THE
015300*    ONE ABOVE, KEPT FROM THE CR118 INVESTIGATION.             CR118
015400 01  AGGREGATE-STATS-X REDEFINES AGGREGATE-STATS PIC X(20).
015500
015600 LINKAGE SECTION.
015700 COPY OCRDSVC.
015800
015900 01  RETURN-CD                  PIC S9(04) COMP.
016000
016100 PROCEDURE DIVISION USING DICT-SERVICE-REC, RETURN-CD.
016200 000-MAIN-LINE.
016300     MOVE ZERO TO RETURN-CD.
016400     EVALUATE TRUE
016500         WHEN DS-LOAD-DICTIONARY
016600             PERFORM 100-LOAD-ONE-DICTIONARY THRU 100-EXIT
016700         WHEN DS-LOOKUP-WORD
016800             PERFORM 300-LOOKUP-WORD THRU 300-EXIT
016900         WHEN DS-GET-STATS
017000             PERFORM 500-RETURN-STATS THRU 500-EXIT
017100         WHEN OTHER
017200             MOVE 16 TO RETURN-CD
017300     END-EVALUATE.
017400     GOBACK.
017500
017600******************************************************************
017700*  100-LOAD-ONE-DICTIONARY
017800*     READS ONE DICTIONARY FILE (DICT01 THRU DICT05, CHOSEN BY
017900*     DS-DICT-NBR) COMPLETELY, APPENDING EACH WORD TO THE NEXT
018000*     ENTRY IN DICTIONARY-TABLE AND ACCUMULATING THE LENGTH
018100*     STATISTICS (N, SUM, SUM OF SQUARES) BOTH FOR THIS
018200*     DICTIONARY AND FOR THE RUNNING AGGREGATE.
018300******************************************************************
018400 100-LOAD-ONE-DICTIONARY.
018500     ADD 1 TO DICT-LOADED-COUNT.
018600     SET DICT-NBR-IDX TO DICT-LOADED-COUNT.
018700     MOVE DS-DICT-NAME-IN TO DICT-NAME (DICT-NBR-IDX).
018800     MOVE ZERO TO DICT-WORD-COUNT (DICT-NBR-IDX),
018900                  DICT-SUM-LEN (DICT-NBR-IDX),
019000                  DICT-SUM-LEN-SQ (DICT-NBR-IDX).
019100     SET MORE-WORDS TO TRUE.
019200
019300     EVALUATE DS-DICT-NBR
019400         WHEN 1  OPEN INPUT DICT01
019500         WHEN 2  OPEN INPUT DICT02
019600         WHEN 3  OPEN INPUT DICT03
019700         WHEN 4  OPEN INPUT DICT04
019800         WHEN 5  OPEN INPUT DICT05
019900     END-EVALUATE.
020000
020100     PERFORM 110-READ-ONE-WORD THRU 110-EXIT
020200         UNTIL NO-MORE-WORDS.
020300
020400     EVALUATE DS-DICT-NBR
020500         WHEN 1  CLOSE DICT01
020600         WHEN 2  CLOSE DICT02
020700         WHEN 3  CLOSE DICT03
020800         WHEN 4  CLOSE DICT04
020900         WHEN 5  CLOSE DICT05
021000     END-EVALUATE.
021100 100-EXIT.
021200     EXIT.
021300
021400******************************************************************
021500*  110-READ-ONE-WORD  -  READS ONE RECORD FROM THE FILE CHOSEN
021600*     BY DS-DICT-NBR INTO THE COMMON WS-CURRENT-WORD FIELD AND,
021700*     UNLESS END OF FILE WAS HIT, APPENDS IT TO THE TABLE.
021800******************************************************************
021900 110-READ-ONE-WORD.
022000     EVALUATE DS-DICT-NBR
022100         WHEN 1
022200             READ DICT01 INTO WS-CURRENT-WORD
022300                 AT END SET NO-MORE-WORDS TO TRUE
022400             END-READ
022500         WHEN 2
022600             READ DICT02 INTO WS-CURRENT-WORD
022700                 AT END SET NO-MORE-WORDS TO TRUE
022800             END-READ
022900         WHEN 3
023000             READ DICT03 INTO WS-CURRENT-WORD
023100                 AT END SET NO-MORE-WORDS TO TRUE
023200             END-READ
023300         WHEN 4
023400             READ DICT04 INTO WS-CURRENT-WORD
023500                 AT END SET NO-MORE-WORDS TO TRUE
023600             END-READ
023700         WHEN 5
023800             READ DICT05 INTO WS-CURRENT-WORD
023900                 AT END SET NO-MORE-WORDS TO TRUE
024000             END-READ
024100     END-EVALUATE.
024200     IF MORE-WORDS
024300         PERFORM 120-STORE-WORD THRU 120-EXIT
024400     END-IF.
024500 110-EXIT.
024600     EXIT.
024700
024800******************************************************************
024900*  120-STORE-WORD  -  APPENDS WS-CURRENT-WORD TO THE CURRENT
025000*     DICTIONARY'S TABLE AND UPDATES BOTH THE PER-DICTIONARY AND
025100*     THE JOB-WIDE LENGTH STATISTICS.
025200******************************************************************
025300 120-STORE-WORD.
025400     ADD 1 TO DICT-WORD-COUNT (DICT-NBR-IDX).
025500     SET DICT-WORD-IDX TO DICT-WORD-COUNT (DICT-NBR-IDX).
025600     MOVE WS-CURRENT-WORD
025700                 TO DICT-WORD-TEXT (DICT-NBR-IDX, DICT-WORD-IDX).
025800
025900     MOVE ZERO TO WK-WORD-LEN.
026000     PERFORM 130-COUNT-LENGTH THRU 130-EXIT
026100         VARYING WK-SCAN-POS FROM 40 BY -1
026200         UNTIL WK-SCAN-POS < 1
026300            OR WS-CURRENT-WORD (WK-SCAN-POS:1) NOT = SPACE.
026400     IF WK-SCAN-POS > 0
026500         MOVE WK-SCAN-POS TO WK-WORD-LEN
026600     END-IF.
026700
026800     ADD WK-WORD-LEN TO DICT-SUM-LEN (DICT-NBR-IDX).
026900     COMPUTE DICT-SUM-LEN-SQ (DICT-NBR-IDX) =
027000         DICT-SUM-LEN-SQ (DICT-NBR-IDX)
027100                   + (WK-WORD-LEN * WK-WORD-LEN).
027200
027300     ADD 1 TO AGG-WORD-COUNT.
027400     ADD WK-WORD-LEN TO AGG-SUM-LEN.
027500     COMPUTE AGG-SUM-LEN-SQ =
027600         AGG-SUM-LEN-SQ + (WK-WORD-LEN * WK-WORD-LEN).
027700 120-EXIT.
027800     EXIT.
027900
028000 130-COUNT-LENGTH.
028100     CONTINUE.
028200 130-EXIT.
028300     EXIT.
028400
028500******************************************************************
028600*  300-LOOKUP-WORD
028700*     LOOKS UP DS-LOOKUP-WORD-IN IN EVERY LOADED DICTIONARY AND
028800*     RETURNS ONE MATCH FLAG PER DICTIONARY PLUS AN OVERALL
028900*     "FOUND IN AT LEAST ONE" SWITCH.  THE TABLE IS SEARCHED
029000*     WITH SEARCH ALL (BINARY SEARCH) PER CR142 - THE WORD LIST   CR142
029100*     MUST BE PRE-SORTED ASCENDING.
029200******************************************************************
029300 300-LOOKUP-WORD.
029400     SET DS-FOUND-IN-SOME-DICT TO FALSE.
029500     MOVE "N" TO DS-FOUND-ANY-SW.
029600     MOVE SPACES TO DS-MATCH-FLAG-TBL.
029700     PERFORM 310-LOOKUP-ONE-DICT THRU 310-EXIT
029800         VARYING WK-LOOKUP-SUB FROM 1 BY 1
029900         UNTIL WK-LOOKUP-SUB > DICT-LOADED-COUNT.
030000 300-EXIT.
030100     EXIT.
030200
030300 310-LOOKUP-ONE-DICT.
030400     SET DICT-NBR-IDX TO WK-LOOKUP-SUB.
030500     MOVE "N" TO DS-MATCH-FLAG (WK-LOOKUP-SUB).
030600     SEARCH ALL DICT-WORD-ROW (DICT-NBR-IDX)
030700         AT END
030800             CONTINUE
030900         WHEN DICT-WORD-TEXT (DICT-NBR-IDX, DICT-WORD-IDX)
031000                  = DS-LOOKUP-WORD-IN
031100             MOVE "Y" TO DS-MATCH-FLAG (WK-LOOKUP-SUB)
031200             MOVE "Y" TO DS-FOUND-ANY-SW
031300     END-SEARCH.
031400 310-EXIT.
031500     EXIT.
031600
031700******************************************************************
031800*  500-RETURN-STATS
031900*     HANDS BACK THE DICTIONARY NAMES, WORD COUNTS AND THE
032000*     AGGREGATE LENGTH STATISTICS SO THE CALLER CAN BUILD THE
032100*     REPORT HEADER AND FEED OCRBINS.
032200******************************************************************
032300 500-RETURN-STATS.
032400     MOVE DICT-LOADED-COUNT TO DS-LOADED-COUNT-OUT.
032500     MOVE AGG-WORD-COUNT TO DS-AGG-WORD-COUNT-OUT.
032600     MOVE AGG-SUM-LEN TO DS-AGG-SUM-LEN-OUT.
032700     MOVE AGG-SUM-LEN-SQ TO DS-AGG-SUM-LEN-SQ-OUT.
032800     PERFORM 510-RETURN-ONE-DICT-STAT THRU 510-EXIT
032900         VARYING WK-LOOKUP-SUB FROM 1 BY 1
033000         UNTIL WK-LOOKUP-SUB > DICT-LOADED-COUNT.
033100 500-EXIT.
033200     EXIT.
033300
033400 510-RETURN-ONE-DICT-STAT.
033500     SET DICT-NBR-IDX TO WK-LOOKUP-SUB.
033600     MOVE DICT-NAME (DICT-NBR-IDX)
033700                      TO DS-DICT-NAME-OUT (WK-LOOKUP-SUB).
033800     MOVE DICT-WORD-COUNT (DICT-NBR-IDX)
033900                      TO DS-DICT-WORD-COUNT-OUT (WK-LOOKUP-SUB).
034000 510-EXIT.
034100     EXIT.

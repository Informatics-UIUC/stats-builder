000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  OCRCLEAN.
000400 AUTHOR. R W HENNING.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/11/91.
000700 DATE-COMPILED. 03/11/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG
001100*  -----------------------------------------------------------
001200*  03/11/91 RWH 0000  INITIAL VERSION - STRIPS LEADING/TRAILING
001300*                     PUNCTUATION FROM A NORMALIZED TOKEN FOR
001400*                     THE OCR STATS BATCH.
001500*  02/19/93 LMC CR142  FIXED TRAILING STRIP - WAS REMOVING A   CR142
001600*                     4TH CHARACTER WHEN THE FIRST THREE WERE
001700*                     ALL PUNCTUATION AND A 4TH FOLLOWED.
001800*  08/05/95 RWH CR176  ADDED CT-CLEAN-LENGTH OUTPUT SO OCRPAGE       CR176
001900*                     DOES NOT HAVE TO RE-SCAN THE RESULT.
002000*  11/30/98 RWH Y2K   REVIEWED FOR YEAR 2000 - PROGRAM CARRIES     Y2K
002100*                     NO DATE FIELDS.  NO CHANGE REQUIRED.
002200*  04/11/00 LMC CR289  EXPANDED PUNCT-CHARACTER FROM 32 TO THE       CR289
002300*                     FULL 52-CHARACTER HOUSE SYMBOL SET SO IT
002400*                     MATCHES THE CHAR-COUNT TABLE IN OCRPSTAT -
002500*                     THE TWO HAD DRIFTED APART SINCE CR176.   CR176
002600*  -----------------------------------------------------------
002700******************************************************************
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-390.
003100 OBJECT-COMPUTER. IBM-390.
003200*    THE 52-CHARACTER HOUSE PUNCTUATION/SYMBOL SET - THE FIRST
003300*    32 ARE THE STANDARD ASCII PUNCTUATION MARKS; THE REMAINING
003400*    20 ARE THE LATIN-1 SYMBOL CHARACTERS THE SCANNING VENDOR'S
003500*    OCR ENGINE OCCASIONALLY PRODUCES OFF EARLY-MODERN TEXT
003600*    (SEE OCRPSTAT FOR THE MATCHING 78-COLUMN CHARACTER TABLE).
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS PUNCT-CHARACTER IS
004000         "`" "~" "!" "@" "#" "$" "%" "^" "&" "*" "(" ")"
004100         "-" "_" "=" "+" "[" "]" "{" "}" "\" "|" ";" ":"
004200         "'" '"' "," "<" "." ">" "/" "?"
004300         "¡" "¢" "£" "¤" "¥" "¦" "§" "¨" "©" "ª"
004400         "«" "¬" "®" "¯" "°" "±" "²" "³" "´" "µ".
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100
005200 WORKING-STORAGE SECTION.
005300 01  WORK-FIELDS.
005400     05  WK-SCAN-POS             PIC S9(03) COMP.
005500     05  WK-START-POS            PIC 9(02)  COMP.
005600     05  WK-RESULT-LEN           PIC 9(02)  COMP.
005700     05  WK-STRIP-COUNT          PIC 9(01)  COMP.
005800     05  WK-END-POS              PIC 9(02)  COMP.
005900     05  WK-LEAD-STRIPPED-SW     PIC X(01).
006000         88  WK-LEAD-WAS-STRIPPED   VALUE "Y".
006100     05  FILLER                  PIC X(03).
006200
006300*    OLD 370 DEBUG AID - VIEW THE WORK FIELDS AS RAW BYTES WHEN
006400*    DUMPING STORAGE FOR A BAD-LENGTH COMPLAINT FROM QA.
006500 01  WK-INPUT-HALVES REDEFINES WORK-FIELDS PIC X(12).
006600
006700 LINKAGE SECTION.
006800 01  CLEAN-TOKEN-REC.
006900     05  CT-INPUT-TOKEN          PIC X(40).
007000     05  CT-CLEAN-TOKEN          PIC X(40).
007100*    HALVES VIEW - QA ASKED FOR THIS WHEN CHASING CR142 SO THE       CR142
007200*    STRIP POINT COULD BE EYEBALLED IN A STORAGE DUMP.
007300     05  CT-CLEAN-TOKEN-HALVES REDEFINES CT-CLEAN-TOKEN.
007400         10  CT-CLEAN-TOKEN-LEFT     PIC X(20).
007500         10  CT-CLEAN-TOKEN-RIGHT    PIC X(20).
007600     05  CT-CLEAN-LENGTH         PIC 9(02) COMP.
007700     05  CT-CAN-CLEAN-SW         PIC X(01).
007800         88  CT-CAN-CLEAN            VALUE "Y".
007900         88  CT-CANNOT-CLEAN         VALUE "N".
008000     05  FILLER                  PIC X(03).
008100
008200*    NAMED VIEW OF THE RETURN HALF OF THE PASSED RECORD - USED
008300*    BY THE 790 TRACE ROUTINE IN OCRPAGE WHEN CR176 WAS BEING        CR176
008400*    TESTED.
008500 01  CLEAN-RESULT-NAMED REDEFINES CLEAN-TOKEN-REC.
008600     05  FILLER                  PIC X(40).
008700     05  CR-CLEAN-TOKEN-VIEW     PIC X(40).
008800     05  CR-CLEAN-LENGTH-VIEW    PIC 9(02) COMP.
008900     05  CR-CAN-CLEAN-VIEW       PIC X(01).
009000
009100 01  RETURN-CD                   PIC S9(04) COMP.
009200
009300 PROCEDURE DIVISION USING CLEAN-TOKEN-REC, RETURN-CD.
009400 000-MAIN-LINE.
009500     MOVE ZERO TO RETURN-CD.
009600     MOVE SPACES TO CT-CLEAN-TOKEN, WK-LEAD-STRIPPED-SW.
009700     MOVE ZERO TO CT-CLEAN-LENGTH.
009800     MOVE 1 TO WK-START-POS.
009900
010000     PERFORM 110-FIND-LENGTH THRU 110-EXIT
010100         VARYING WK-SCAN-POS FROM 40 BY -1
010200         UNTIL WK-SCAN-POS < 1
010300            OR CT-INPUT-TOKEN (WK-SCAN-POS:1) NOT = SPACE.
010400
010500     IF WK-SCAN-POS < 1
010600         MOVE "N" TO CT-CAN-CLEAN-SW
010700         GOBACK.
010800
010900     MOVE WK-SCAN-POS TO WK-END-POS.
011000     COMPUTE WK-RESULT-LEN = WK-END-POS - WK-START-POS + 1.
011100
011200     IF CT-INPUT-TOKEN (WK-START-POS:1) IS PUNCT-CHARACTER
011300         ADD 1 TO WK-START-POS
011400         SUBTRACT 1 FROM WK-RESULT-LEN
011500         SET WK-LEAD-WAS-STRIPPED TO TRUE.
011600
011700     MOVE ZERO TO WK-STRIP-COUNT.
011800     PERFORM 120-STRIP-TRAILING THRU 120-EXIT
011900         UNTIL WK-STRIP-COUNT = 3
012000            OR WK-RESULT-LEN < 1
012100            OR CT-INPUT-TOKEN (WK-END-POS:1)
012200                             IS NOT PUNCT-CHARACTER.
012300
012400     IF WK-RESULT-LEN < 3
012500         MOVE "N" TO CT-CAN-CLEAN-SW
012600     ELSE
012700         MOVE "Y" TO CT-CAN-CLEAN-SW
012800         MOVE WK-RESULT-LEN TO CT-CLEAN-LENGTH
012900         MOVE CT-INPUT-TOKEN (WK-START-POS:WK-RESULT-LEN)
013000                                    TO CT-CLEAN-TOKEN.
013100     GOBACK.
013200
013300 110-FIND-LENGTH.
013400     CONTINUE.
013500 110-EXIT.
013600     EXIT.
013700
013800******************************************************************
013900*  120-STRIP-TRAILING  -  REMOVES ONE TRAILING PUNCTUATION CHAR
014000*     PER CALL, UP TO THE 3-CHARACTER LIMIT ENFORCED BY THE
014100*     PERFORM-UNTIL ABOVE (SEE CR142).                         CR142
014200******************************************************************
014300 120-STRIP-TRAILING.
014400     SUBTRACT 1 FROM WK-END-POS
014500     SUBTRACT 1 FROM WK-RESULT-LEN
014600     ADD 1 TO WK-STRIP-COUNT.
014700 120-EXIT.
014800     EXIT.

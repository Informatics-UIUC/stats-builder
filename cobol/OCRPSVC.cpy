000100******************************************************************
000200* OCRPSVC  --  OCRPAGE CALL PARAMETER AREA
000300*   SHARED BY OCRPAGE (LINKAGE SECTION) AND OCRSTAT.  FUNCTION
000400*   CODES:
000500*     "R" = RESET-PAGE    - CLEAR THE ACCUMULATOR AND THE
000600*           DISTINCT-TOKEN TABLES FOR A NEW DOC-ID/PAGE.
000700*     "T" = PROCESS-TOKEN - RUN THE 11-STEP COUNTING SEQUENCE
000800*           FOR ONE ALREADY HYPHEN-JOINED, NON-EMPTY TOKEN.
000900*     "F" = FINISH-PAGE   - COMPUTE THE UNIQUE COUNTS, THE
001000*           DERIVED RATIOS AND THE HOCR STRUCTURAL COUNTS.
001100*   THE STATISTICS ACCUMULATOR ITSELF (OCR-PAGE-STATS-REC, SEE
001200*   OCRPSTAT) IS PASSED AS A SEPARATE CALL PARAMETER.
001300******************************************************************
001400 01  PAGE-SERVICE-REC.
001500     05  PG-FUNCTION-CODE        PIC X(01).
001600         88  PG-RESET-PAGE           VALUE "R".
001700         88  PG-PROCESS-TOKEN        VALUE "T".
001800         88  PG-FINISH-PAGE          VALUE "F".
001900     05  PG-DOC-ID                PIC X(20).
002000     05  PG-PAGE-NUMBER           PIC 9(05) COMP.
002100     05  PG-IS-HOCR-SW            PIC X(01).
002200         88  PG-PAGE-IS-HOCR          VALUE "Y".
002300     05  PG-DICT-COUNT            PIC 9(02) COMP.
002400     05  PG-BIN-HIGH-TBL.
002500         10  PG-BIN-HIGH OCCURS 7 TIMES
002600                         PIC S9(05) COMP.
002700     05  PG-RAW-TOKEN             PIC X(40).
002800     05  PG-NORM-TOKEN            PIC X(40).
002900     05  PG-CLEAN-TOKEN           PIC X(40).
003000     05  PG-CLEAN-LENGTH          PIC 9(02) COMP.
003100     05  PG-CAN-CLEAN-SW          PIC X(01).
003200         88  PG-HAS-CLEAN-TOKEN       VALUE "Y".
003300     05  PG-PARA-NUMBER           PIC 9(05) COMP.
003400     05  PG-LINE-NUMBER           PIC 9(05) COMP.
003500     05  FILLER                   PIC X(10).

000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  OCRRULE.
000400 AUTHOR. L M CHEN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/18/91.
000700 DATE-COMPILED. 03/18/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG
001100*  -----------------------------------------------------------
001200*  03/18/91 LMC 0000  INITIAL VERSION - LOADS THE REPLACEMENT
001300*                     RULE FILE(S) AND ANSWERS "IS THIS TOKEN
001400*                     AN APPLICABLE REPLACEMENT KEY".
001500*  07/02/92 LMC CR121  LATER DUPLICATE KEYS MUST OVERWRITE THE       CR121
001600*                     EARLIER RULE, NOT BE REJECTED - PER OCR
001700*                     PROJECT TEAM DECISION, RULE FILES ARE
001800*                     APPLIED IN THE ORDER LISTED ON THE PARM
001900*                     CARD.
002000*  11/09/94 RWH CR198  RAISED MAX-RULE-COUNT FROM 500 TO 2000 -   CR198
002100*                     SECOND RULE FILE ADDED FOR OCR PROJECT 2 -
002200*                     CALLER PASSES RS-RULE-FILE-NBR (1 OR 2) TO
002300*                     SELECT RULEFILE OR RULEFILE2; BOTH FEED THE
002400*                     SAME RULE-TABLE, APPLIED IN PARM-CARD ORDER.
002500*  11/30/98 LMC Y2K   REVIEWED FOR YEAR 2000 - PROGRAM CARRIES     Y2K
002600*                     NO DATE FIELDS.  NO CHANGE REQUIRED.
002700*  -----------------------------------------------------------
002800******************************************************************
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-390.
003200 OBJECT-COMPUTER. IBM-390.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT RULEFILE
003900            ASSIGN TO UT-S-RULEFIL
004000            ORGANIZATION IS LINE SEQUENTIAL
004100            FILE STATUS IS RULEFILE-STATUS.
004200     SELECT RULEFILE2
004300            ASSIGN TO UT-S-RULFIL2
004400            ORGANIZATION IS LINE SEQUENTIAL
004500            FILE STATUS IS RULEFIL2-STATUS.
004600
004700 DATA DIVISION.
004800 FILE SECTION.
004900** QSAM FILE - ONE RULE PER RECORD, 30-BYTE CORRECT + 30-BYTE
005000** ERRONEOUS TOKEN
005100 FD  RULEFILE
005200     RECORDING MODE IS V
005300     LABEL RECORDS ARE STANDARD
005400     DATA RECORD IS RULEFILE-REC.
005500 01  RULEFILE-REC.
005600     05  RF-CORRECT              PIC X(30).
005700     05  RF-ERROR                PIC X(30).
005800
005900** QSAM FILE - SAME LAYOUT AS RULEFILE, SECOND PARM-CARD ENTRY
006000** (SEE CR198) - KEPT AS A SEPARATE DD RATHER THAN CONCATENATED   CR198
006100** SO THE JOB CAN OMIT IT ENTIRELY WHEN ONLY ONE FILE IS NEEDED.
006200 FD  RULEFILE2
006300     RECORDING MODE IS V
006400     LABEL RECORDS ARE STANDARD
006500     DATA RECORD IS RULEFILE2-REC.
006600 01  RULEFILE2-REC.
006700     05  RF2-CORRECT             PIC X(30).
006800     05  RF2-ERROR               PIC X(30).
006900
007000 WORKING-STORAGE SECTION.
007100 01  FILE-STATUS-CODES.
007200     05  RULEFILE-STATUS         PIC X(02).
007300         88  RULEFILE-AT-END         VALUES "10", "04".
007400     05  RULEFIL2-STATUS         PIC X(02).
007500         88  RULEFIL2-AT-END         VALUES "10", "04".
007600     05  FILLER                  PIC X(06).
007700
007800 01  MISC-WS-FLDS.
007900     05  MORE-RULES-SW           PIC X(01).
008000         88  NO-MORE-RULES           VALUE "N".
008100         88  MORE-RULES               VALUE "Y".
008200     05  WK-SEARCH-SUB           PIC 9(04) COMP.
008300     05  WK-FOUND-SW             PIC X(01).
008400         88  WK-KEY-FOUND             VALUE "Y".
008500         88  WK-KEY-NOT-FOUND         VALUE "N".
008600     05  FILLER                  PIC X(05).
008700
008800*    RAW-BYTES DEBUG VIEW OF THE MISC FLAGS - KEPT FROM THE
008900*    CR198 CAPACITY INVESTIGATION.                             CR198
009000 01  MISC-WS-FLDS-X REDEFINES MISC-WS-FLDS PIC X(11).
009100
009200******************************************************************
009300*  RULE-TABLE - FLAT, UNSORTED LIST OF ERROR/CORRECT PAIRS.
009400*  SEARCHED LINEARLY (NOT SEARCH ALL) BECAUSE LATER DUPLICATE
009500*  KEYS MUST OVERWRITE AN EARLIER ENTRY IN PLACE RATHER THAN
009600*  APPEND (SEE CR121) - THE TABLE IS NOT KEPT IN SORTED ORDER.       CR121
009700******************************************************************
009800 01  RULE-TABLE.
009900     05  RULE-COUNT              PIC 9(04) COMP VALUE ZERO.
010000     05  RULE-ROW OCCURS 2000 TIMES
010100                  INDEXED BY RULE-IDX.
010200         10  RULE-ERROR-KEY      PIC X(30).
010300         10  RULE-CORRECT-WORD   PIC X(30).
010400
010500*    NAMED VIEW OF THE FIRST RULE SLOT - CR121 TRACE DISPLAY   CR121
010600*    USED TO CONFIRM THE OVERWRITE-IN-PLACE FIX WORKED.
010700 01  RULE-01-VIEW REDEFINES RULE-TABLE.
010800     05  FILLER                  PIC X(02).
010900     05  R1-ERROR-KEY            PIC X(30).
011000     05  R1-CORRECT-WORD         PIC X(30).
011100
011200*    NAMED VIEW OF THE SECOND RULE SLOT - SAME PURPOSE AS
011300*    RULE-01-VIEW, ADDED WHEN CR198 DOUBLED THE RULE FILE COUNT   CR198
011400*    AND QA WANTED TO EYEBALL THE SECOND FILE'S FIRST ROW TOO.
011500 01  RULE-02-VIEW REDEFINES RULE-TABLE.
011600     05  FILLER                  PIC X(62).
011700     05  R2-ERROR-KEY            PIC X(30).
011800     05  R2-CORRECT-WORD         PIC X(30).
011900
012000 LINKAGE SECTION.
012100 COPY OCRRSVC.
012200
012300 01  RETURN-CD                  PIC S9(04) COMP.
012400
012500 PROCEDURE DIVISION USING RULE-SERVICE-REC, RETURN-CD.
012600 000-MAIN-LINE.
012700     MOVE ZERO TO RETURN-CD.
012800     EVALUATE TRUE
012900         WHEN RS-LOAD-RULE-FILE
013000             PERFORM 100-LOAD-RULE-FILE THRU 100-EXIT
013100         WHEN RS-LOOKUP-TOKEN
013200             PERFORM 300-LOOKUP-TOKEN THRU 300-EXIT
013300         WHEN OTHER
013400             MOVE 16 TO RETURN-CD
013500     END-EVALUATE.
013600     GOBACK.
013700
013800******************************************************************
013900*  100-LOAD-RULE-FILE
014000*     READS THE RULE FILE CHOSEN BY RS-RULE-FILE-NBR (1 OR 2)
014100*     COMPLETELY.  FOR EACH RULE READ, A MATCHING ERROR KEY
014200*     ALREADY IN THE TABLE IS OVERWRITTEN (CR121); OTHERWISE A       CR121
014300*     NEW ROW IS APPENDED.  THE CALLER LOADS FILE 1 THEN FILE 2
014400*     SO PARM-CARD ORDER GOVERNS WHICH KEY SURVIVES.
014500******************************************************************
014600 100-LOAD-RULE-FILE.
014700     SET MORE-RULES TO TRUE.
014800     IF RS-RULE-FILE-NBR = 2
014900         OPEN INPUT RULEFILE2
015000     ELSE
015100         OPEN INPUT RULEFILE
015200     END-IF.
015300
015400     PERFORM 110-READ-ONE-RULE THRU 110-EXIT
015500         UNTIL NO-MORE-RULES.
015600
015700     IF RS-RULE-FILE-NBR = 2
015800         CLOSE RULEFILE2
015900     ELSE
016000         CLOSE RULEFILE
016100     END-IF.
016200 100-EXIT.
016300     EXIT.
016400
016500 110-READ-ONE-RULE.
016600     IF RS-RULE-FILE-NBR = 2
016700         READ RULEFILE2
016800             AT END SET NO-MORE-RULES TO TRUE
016900         END-READ
017000         IF MORE-RULES
017100             MOVE RF2-CORRECT TO RF-CORRECT
017200             MOVE RF2-ERROR   TO RF-ERROR
017300         END-IF
017400     ELSE
017500         READ RULEFILE
017600             AT END SET NO-MORE-RULES TO TRUE
017700         END-READ
017800     END-IF.
017900     IF MORE-RULES
018000         PERFORM 120-STORE-RULE THRU 120-EXIT
018100     END-IF.
018200 110-EXIT.
018300     EXIT.
018400
018500******************************************************************
018600*  120-STORE-RULE  -  LINEAR SCAN FOR AN EXISTING ROW WITH THE
018700*     SAME ERROR KEY.  FOUND: OVERWRITE THE CORRECT WORD IN
018800*     PLACE.  NOT FOUND: APPEND A NEW ROW IF ROOM REMAINS.
018900******************************************************************
019000 120-STORE-RULE.
019100     SET WK-KEY-NOT-FOUND TO TRUE.
019200     PERFORM 130-SCAN-FOR-KEY THRU 130-EXIT
019300         VARYING WK-SEARCH-SUB FROM 1 BY 1
019400         UNTIL WK-SEARCH-SUB > RULE-COUNT
019500            OR WK-KEY-FOUND.
019600
019700     IF WK-KEY-FOUND
019800         SET RULE-IDX TO WK-SEARCH-SUB
019900         MOVE RF-CORRECT TO RULE-CORRECT-WORD (RULE-IDX)
020000     ELSE
020100         IF RULE-COUNT < 2000
020200             ADD 1 TO RULE-COUNT
020300             SET RULE-IDX TO RULE-COUNT
020400             MOVE RF-ERROR   TO RULE-ERROR-KEY (RULE-IDX)
020500             MOVE RF-CORRECT TO RULE-CORRECT-WORD (RULE-IDX)
020600         END-IF
020700     END-IF.
020800 120-EXIT.
020900     EXIT.
021000
021100 130-SCAN-FOR-KEY.
021200     SET RULE-IDX TO WK-SEARCH-SUB.
021300     IF RULE-ERROR-KEY (RULE-IDX) = RF-ERROR
021400         SET WK-KEY-FOUND TO TRUE
021500     END-IF.
021600 130-EXIT.
021700     EXIT.
021800
021900******************************************************************
022000*  300-LOOKUP-TOKEN
022100*     LINEAR SEARCH FOR RS-LOOKUP-TOKEN-IN AMONG THE LOADED
022200*     ERROR KEYS.  THE CALLER PASSES THE RAW TOKEN AND, ON A
022300*     SEPARATE CALL, THE CLEAN TOKEN - BOTH ARE APPLICABLE
022400*     REPLACEMENT CHECKS PER THE BUSINESS RULE.
022500******************************************************************
022600 300-LOOKUP-TOKEN.
022700     SET WK-KEY-NOT-FOUND TO TRUE.
022800     PERFORM 310-SCAN-FOR-LOOKUP THRU 310-EXIT
022900         VARYING WK-SEARCH-SUB FROM 1 BY 1
023000         UNTIL WK-SEARCH-SUB > RULE-COUNT
023100            OR WK-KEY-FOUND.
023200     IF WK-KEY-FOUND
023300         SET RS-RULE-APPLIES TO TRUE
023400     ELSE
023500         SET RS-RULE-DOES-NOT-APPLY TO TRUE
023600     END-IF.
023700     MOVE RULE-COUNT TO RS-RULE-COUNT-OUT.
023800 300-EXIT.
023900     EXIT.
024000
024100 310-SCAN-FOR-LOOKUP.
024200     SET RULE-IDX TO WK-SEARCH-SUB.
024300     IF RULE-ERROR-KEY (RULE-IDX) = RS-LOOKUP-TOKEN-IN (1:30)
024400         SET WK-KEY-FOUND TO TRUE
024500     END-IF.
024600 310-EXIT.
024700     EXIT.

000100******************************************************************
000200* OCRRSVC  --  OCRRULE CALL PARAMETER AREA
000300*   SHARED BY OCRRULE (LINKAGE SECTION) AND BY EVERY PROGRAM
000400*   THAT CALLS 'OCRRULE' (OCRPAGE, OCRSTAT).  FUNCTION CODES:
000500*     "L" = LOAD THE RULE FILE
000600*     "Q" = IS RS-LOOKUP-TOKEN-IN AN APPLICABLE REPLACEMENT KEY
000700******************************************************************
000800 01  RULE-SERVICE-REC.
000900     05  RS-FUNCTION-CODE        PIC X(01).
001000         88  RS-LOAD-RULE-FILE       VALUE "L".
001100         88  RS-LOOKUP-TOKEN         VALUE "Q".
001200     05  RS-RULE-FILE-NBR        PIC 9(01) COMP.
001300     05  RS-LOOKUP-TOKEN-IN      PIC X(40).
001400     05  RS-MATCH-SW             PIC X(01).
001500         88  RS-RULE-APPLIES         VALUE "Y".
001600         88  RS-RULE-DOES-NOT-APPLY  VALUE "N".
001700     05  RS-RULE-COUNT-OUT       PIC 9(04) COMP.
001800     05  FILLER                  PIC X(05).

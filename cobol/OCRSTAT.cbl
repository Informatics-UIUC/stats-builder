000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  OCRSTAT.
000400 AUTHOR. R W HENNING.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/25/91.
000700 DATE-COMPILED. 03/25/91.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*  CHANGE LOG
001100*  -----------------------------------------------------------
001200*  03/25/91 RWH 0000  INITIAL VERSION - MAIN DRIVER FOR THE OCR
001300*                     QUALITY STATISTICS BATCH.  LOADS THE WORD
001400*                     DICTIONARIES AND REPLACEMENT RULES, BUILDS
001500*                     THE WORD-LENGTH BINS, WALKS THE TOKEN
001600*                     STREAM WITH A DOC-ID/PAGE CONTROL BREAK,
001700*                     AND WRITES ONE DELIMITED ROW PER PAGE.
001800*  05/14/91 RWH 0012  ADDED THE ONE-TOKEN LOOKAHEAD BUFFER SO A
001900*                     HYPHENATED LAST-ON-LINE TOKEN CAN BE
002000*                     JOINED TO THE TOKEN THAT FOLLOWS IT BEFORE
002100*                     EITHER ONE REACHES OCRPAGE.
002200*  07/02/92 LMC CR121  RULE FILES NOW LOADED IN THE ORDER LISTED   CR121
002300*                     ON THE PARM CARD (SEE OCRRULE CR121).    CR121
002400*  11/09/94 RWH CR198  PARM CARD CARRIES A RULE-FILE COUNT (1 OR   CR198
002500*                     2) SO OCRRULE CAN BE CALLED ONCE PER FILE.
002600*  02/19/93 LMC CR142  DOC-ID/PAGE BREAK NOW ALSO FIRES ON A   CR142
002700*                     PAGE-NUMBER CHANGE WITHIN THE SAME DOC-ID -
002800*                     ORIGINAL LOGIC ONLY WATCHED THE DOC-ID.
002900*  11/30/98 RWH Y2K   REVIEWED FOR YEAR 2000 - PROGRAM CARRIES     Y2K
003000*                     NO DATE FIELDS.  NO CHANGE REQUIRED.
003100*  03/08/02 PJT CR322  SWITCHED TO OCRDICT'S NEW "S" FUNCTION TO   CR322
003200*                     PICK UP THE AGGREGATE STATS AND LOADED
003300*                     DICTIONARY COUNT INSTEAD OF CARRYING A
003400*                     PRIVATE COPY BUILT DURING THE LOAD LOOP.
003500*  09/17/03 LMC CR341  ADDED HOCR STRUCTURE COLUMNS (PARAGRAPHS,   CR341
003600*                     LINES) TO THE HEADER AND OUTPUT ROW PER
003700*                     THE OCR PROJECT 3 REQUEST.
003800*  06/02/05 RWH CR358  FIRST-PAGE-SW WAS BEING FORCED TO "N" (PAGE-   CR358
003900*                     OPEN) IN 000-HOUSEKEEPING BEFORE ANY PAGE HAD  CR358
004000*                     EVER BEEN STARTED, SO 600-MAIN-CONTROL-BREAK    CR358
004100*                     FINISHED A PAGE THAT 710-START-PAGE NEVER       CR358
004200*                     OPENED AND WROTE A SPURIOUS BLANK ROW AHEAD OF  CR358
004300*                     THE FIRST REAL PAGE.  SWITCH NOW LEFT AT ITS    CR358
004400*                     WORKING-STORAGE DEFAULT OF "Y" (NO-PAGE-OPEN).  CR358
004500*  06/02/05 RWH CR359  DROPPED 032-APPEND-LITERAL FROM 030-WRITE-      CR359
004600*                     HEADER - A LEFTOVER PERFORM...THRU STUB THAT   CR359
004700*                     NEVER DID ANYTHING.  HEADER ROW IS UNCHANGED.   CR359
004800*  -----------------------------------------------------------
004900******************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT SYSOUT
006000            ASSIGN TO UT-S-SYSOUT
006100            ORGANIZATION IS SEQUENTIAL.
006200
006300     SELECT PARMFILE
006400            ASSIGN TO UT-S-PARMFIL
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS IS PARMFILE-STATUS.
006700
006800     SELECT TOKENFILE
006900            ASSIGN TO UT-S-TOKNFIL
007000            ORGANIZATION IS LINE SEQUENTIAL
007100            FILE STATUS IS TOKENFILE-STATUS.
007200
007300     SELECT REPORT
007400            ASSIGN TO UT-S-RPTFILE
007500            ORGANIZATION IS LINE SEQUENTIAL
007600            FILE STATUS IS REPORT-STATUS.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  SYSOUT
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 130 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS SYSOUT-REC.
008600 01  SYSOUT-REC                  PIC X(130).
008700
008800****** ONE CONTROL CARD - NAMES THE DICTIONARIES TO LOAD (IN
008900****** LOAD ORDER), THE NUMBER OF REPLACEMENT-RULE FILES TO
009000****** APPLY AND THE INPUT FORMAT ("T" = PLAIN TEXT PAGES, "H" =
009100****** HOCR PAGES WITH PARAGRAPH/LINE STRUCTURE).
009200 FD  PARMFILE
009300     RECORDING MODE IS V
009400     LABEL RECORDS ARE STANDARD
009500     DATA RECORD IS PARM-REC.
009600 01  PARM-REC.
009700     05  PARM-FORMAT-CODE        PIC X(01).
009800         88  PARM-FORMAT-IS-TXT      VALUE "T".
009900         88  PARM-FORMAT-IS-HOCR     VALUE "H".
010000     05  PARM-DICT-COUNT         PIC 9(01).
010100     05  PARM-RULE-FILE-COUNT    PIC 9(01).
010200     05  PARM-DICT-NAME-TBL.
010300         10  PARM-DICT-NAME OCCURS 5 TIMES
010400                            PIC X(40).
010500     05  FILLER                  PIC X(10).
010600
010700****** PRE-TOKENIZED PAGE STREAM - SEE OCRTOKN.  SORTED BY
010800****** DOC-ID, PAGE, PARAGRAPH, LINE AND TOKEN ORDER.
010900 FD  TOKENFILE
011000     RECORDING MODE IS V
011100     LABEL RECORDS ARE STANDARD
011200     DATA RECORD IS TOKENFILE-REC.
011300 01  TOKENFILE-REC               PIC X(81).
011400
011500****** DELIMITED STATISTICS REPORT - ONE HEADER ROW, THEN ONE
011600****** ROW PER PAGE.  VARIABLE LENGTH, COMMA-SEPARATED.
011700 FD  REPORT
011800     RECORDING MODE IS V
011900     LABEL RECORDS ARE STANDARD
012000     DATA RECORD IS REPORT-REC.
012100 01  REPORT-REC                  PIC X(4000).
012200
012300 WORKING-STORAGE SECTION.
012400 01  FILE-STATUS-CODES.
012500     05  PARMFILE-STATUS         PIC X(02).
012600         88  PARMFILE-AT-END         VALUES "10", "04".
012700     05  TOKENFILE-STATUS        PIC X(02).
012800         88  TOKENFILE-AT-END        VALUES "10", "04".
012900     05  REPORT-STATUS           PIC X(02).
013000     05  FILLER                  PIC X(02).
013100
013200 01  ABEND-MSG-REC.
013300     05  PARA-NAME               PIC X(20).
013400     05  ABEND-REASON            PIC X(60).
013500     05  EXPECTED-VAL            PIC 9(09).
013600     05  ACTUAL-VAL              PIC 9(09).
013700     05  FILLER                  PIC X(30).
013800
013900*    RAW-BYTES VIEW OF THE ABEND MESSAGE - OLD 370 DUMP HABIT,
014000*    CARRIED FORWARD FROM THE DAILY-CHARGES SYSTEM'S COPYBOOK.
014100 01  ABEND-MSG-REC-X REDEFINES ABEND-MSG-REC PIC X(130).
014200
014300 77  ZERO-VAL                    PIC 9(01) COMP VALUE ZERO.
014400 77  ONE-VAL                     PIC 9(01) COMP VALUE 1.
014500
014600 01  MISC-WS-FLDS.
014700     05  MORE-TOKENS-SW          PIC X(01) VALUE "Y".
014800         88  NO-MORE-TOKENS          VALUE "N".
014900     05  FIRST-PAGE-SW           PIC X(01) VALUE "Y".
015000         88  NO-PAGE-OPEN             VALUE "Y".
015100         88  PAGE-IS-OPEN             VALUE "N".
015200     05  HAVE-LOOKAHEAD-SW       PIC X(01) VALUE "N".
015300         88  HAVE-LOOKAHEAD-TOKEN     VALUE "Y".
015400     05  JOIN-WITH-NEXT-SW       PIC X(01).
015500         88  JOIN-WITH-NEXT-TOKEN     VALUE "Y".
015600     05  WK-SUB                  PIC 9(02) COMP.
015700     05  WK-JOIN-LEN             PIC 9(02) COMP.
015800     05  WK-SCAN-POS             PIC S9(03) COMP.
015900     05  WK-TRIM-LEN             PIC 9(02) COMP.
016000     05  FILLER                  PIC X(04).
016100
016200*    DEBUG VIEW - RAW BYTES OF THE MAIN SWITCHES FOR A STORAGE
016300*    DUMP WHEN A RUN COMES BACK WITH A BAD PAGE COUNT.
016400 01  MISC-WS-FLDS-X REDEFINES MISC-WS-FLDS PIC X(15).
016500
016600 01  JOB-TOTALS.
016700     05  TOTAL-TOKENS-READ       PIC 9(09) COMP.
016800     05  TOTAL-PAGES-WRITTEN     PIC 9(07) COMP.
016900     05  FILLER                  PIC X(04).
017000
017100 01  BREAK-FIELDS.
017200     05  WK-PREV-DOC-ID          PIC X(20).
017300     05  WK-PREV-PAGE-NUMBER     PIC 9(05) COMP.
017400     05  FILLER                  PIC X(05).
017500
017600*    CURRENT TOKEN BEING PROCESSED AND ITS ONE-TOKEN LOOKAHEAD -
017700*    BOTH CARRY THE FULL OCRTOKN LAYOUT SO THE JOIN STEP CAN
017800*    COMPARE DOC-ID/PAGE ACROSS THE BOUNDARY WITHOUT A SEPARATE
017900*    SET OF HOLD FIELDS.
018000 COPY OCRTOKN.
018100 01  LOOKAHEAD-TOKEN-AREA.
018200     05  LKA-DOC-ID              PIC X(20).
018300     05  LKA-PAGE-NUMBER         PIC 9(05).
018400     05  LKA-PARA-NUMBER         PIC 9(05).
018500     05  LKA-LINE-NUMBER         PIC 9(05).
018600     05  LKA-LAST-ON-LINE        PIC X(01).
018700     05  LKA-TEXT                PIC X(40).
018800     05  FILLER                  PIC X(05).
018900
019000*    WORK COPY OF THE TOKEN TEXT AS IT MOVES THROUGH THE HYPHEN
019100*    JOIN, LOWERCASE AND CLEAN STEPS BEFORE BEING PASSED TO
019200*    OCRPAGE.
019300 01  TOKEN-WORK-FIELDS.
019400     05  WK-JOINED-TOKEN         PIC X(40).
019500     05  WK-NORM-TOKEN           PIC X(40).
019600     05  FILLER                  PIC X(10).
019700
019800*    NAMED VIEW OF THE JOINED/NORMALIZED PAIR - ADDED SO THE
019900*    790-TRACE DISPLAY (USED WHILE CR121 WAS BEING TESTED) COULD   CR121
020000*    SHOW BOTH FORMS SIDE BY SIDE WITHOUT QUALIFYING EACH FIELD.
020100 01  TOKEN-TRACE-VIEW REDEFINES TOKEN-WORK-FIELDS.
020200     05  TTV-JOINED              PIC X(40).
020300     05  TTV-NORM                PIC X(40).
020400     05  FILLER                  PIC X(10).
020500
020600 01  DICT-CALL-FIELDS.
020700     COPY OCRDSVC.
020800 01  RULE-CALL-FIELDS.
020900     COPY OCRRSVC.
021000 01  PAGE-CALL-FIELDS.
021100     COPY OCRPSVC.
021200     COPY OCRPSTAT.
021300
021400*    LOCAL CALL AREA FOR OCRCLEAN - NO SHARED COPYBOOK EXISTS
021500*    FOR THIS ONE (SEE OCRCLEAN LINKAGE SECTION); LAYOUT IS
021600*    CARRIED HERE BY HAND AND MUST STAY IN STEP WITH IT.
021700 01  CLEAN-TOKEN-REC.
021800     05  CT-INPUT-TOKEN          PIC X(40).
021900     05  CT-CLEAN-TOKEN          PIC X(40).
022000     05  CT-CLEAN-LENGTH         PIC 9(02) COMP.
022100     05  CT-CAN-CLEAN-SW         PIC X(01).
022200         88  CT-CAN-CLEAN            VALUE "Y".
022300         88  CT-CANNOT-CLEAN         VALUE "N".
022400     05  FILLER                  PIC X(03).
022500
022600*    LOCAL CALL AREA FOR OCRBINS - NO SHARED COPYBOOK EXISTS FOR
022700*    THIS ONE EITHER (SEE OCRBINS LINKAGE SECTION); LAYOUT MUST
022800*    STAY IN STEP WITH IT.
022900 01  BIN-BUILD-REC.
023000     05  BIN-MEAN                PIC S9(05)V9(04) COMP-3.
023100     05  BIN-STDEV               PIC S9(05)V9(04) COMP-3.
023200     05  BIN-HIGH-TBL.
023300         10  BIN-HIGH OCCURS 7 TIMES
023400                      INDEXED BY BIN-IDX
023500                                 PIC S9(05) COMP.
023600     05  FILLER                  PIC X(04).
023700
023800******************************************************************
023900*  CHARSET-78-LIST - SAME 78-CHARACTER SET AS OCRPAGE/OCRCLEAN
024000*  (SEE OCRCLEAN CR289), NEEDED HERE SO THE HEADER ROUTINE CAN       CR289
024100*  WRITE EACH CHARACTER'S OWN COLUMN NAME IN THE SAME ORDER
024200*  OCRPAGE COUNTS IT.
024300******************************************************************
024400 01  CHARSET-78-LIST             PIC X(78) VALUE
024500     'abcdefghijklmnopqrstuvwxyz`~!@#$%^&*()-_=+[]{}\|;:''",<.>/?¡
024600-'¢£¤¥¦§¨©ª«¬®¯°±²³´µ'.
024700
024800 01  CHARSET-78-TBL REDEFINES CHARSET-78-LIST.
024900     05  CHARSET-78-CHAR OCCURS 78 TIMES
025000                     INDEXED BY CHARSET-IDX
025100                                PIC X(01).
025200
025300*    RAW STATISTICS CARRIED FROM OCRDICT "S" TO THE MEAN/STDEV
025400*    COMPUTATION - SEPARATE FROM DS-AGG-* SO THE DIVIDE CAN USE
025500*    DECIMAL ARITHMETIC WITHOUT DISTURBING THE CALL AREA.
025600 01  DICT-STAT-WORK.
025700     05  WK-AGG-N                PIC S9(09)V9(04) COMP-3.
025800     05  WK-AGG-SUM              PIC S9(11)V9(04) COMP-3.
025900     05  WK-AGG-SUM-SQ           PIC S9(17)       COMP-3.
026000     05  WK-VARIANCE             PIC S9(09)V9(04) COMP-3.
026100     05  FILLER                  PIC X(04).
026200
026300 01  RETURN-CD                  PIC S9(04) COMP.
026400
026500******************************************************************
026600*  REPORT-HEADER-LINE / REPORT-DATA-LINE - BUILT IN WORKING
026700*  STORAGE ONE COMMA-DELIMITED FIELD AT A TIME, THEN MOVED TO
026800*  REPORT-REC FOR THE WRITE.  UNSTRING/STRING ARE NOT NEEDED -
026900*  EACH COLUMN IS EDITED DIRECTLY INTO THE NEXT FREE SLOT OF
027000*  WK-LINE USING REFERENCE MODIFICATION.
027100******************************************************************
027200 01  LINE-BUILD-AREA.
027300     05  WK-LINE                 PIC X(4000).
027400     05  WK-LINE-POS             PIC 9(04) COMP.
027500     05  WK-FIELD                PIC X(40).
027600     05  WK-NUM-EDIT             PIC -(6)9.9999.
027700     05  WK-INT-EDIT             PIC -(7)9.
027800     05  WK-NUM-TEXT             PIC X(12).
027900     05  WK-NUMLEN               PIC 9(02) COMP.
028000     05  WK-FIELD-HOLD           PIC X(40).
028100     05  FILLER                  PIC X(04).
028200
028300 PROCEDURE DIVISION.
028400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
028500     PERFORM 600-MAIN-CONTROL-BREAK THRU 600-EXIT
028600         UNTIL NO-MORE-TOKENS.
028700     PERFORM 650-FINISH-LAST-PAGE THRU 650-EXIT.
028800     PERFORM 999-CLEANUP THRU 999-EXIT.
028900     MOVE +0 TO RETURN-CODE.
029000     GOBACK.
029100
029200******************************************************************
029300*  000-HOUSEKEEPING  -  BATCH FLOW STEPS 1-5: READ THE PARM
029400*     CARD, LOAD THE DICTIONARIES AND RULE FILE(S), BUILD THE
029500*     WORD-LENGTH BINS, AND WRITE THE REPORT HEADER ROW.
029600******************************************************************
029700 000-HOUSEKEEPING.
029800     DISPLAY "******** BEGIN JOB OCRSTAT ********".
029900     INITIALIZE JOB-TOTALS, BREAK-FIELDS.
030000*    FIRST-PAGE-SW IS LEFT AT ITS WORKING-STORAGE VALUE "Y"      CR358
030100*    (NO-PAGE-OPEN) HERE - SEE CR358.  710-START-PAGE IS THE      CR358
030200*    ONLY PLACE THAT MAY SET IT TO "N".                           CR358
030300     OPEN INPUT PARMFILE, TOKENFILE.
030400     OPEN OUTPUT REPORT, SYSOUT.
030500
030600     PERFORM 010-READ-PARMS THRU 010-EXIT.
030700     PERFORM 020-LOAD-TABLES THRU 020-EXIT.
030800     PERFORM 030-WRITE-HEADER THRU 030-EXIT.
030900     PERFORM 610-READ-TOKEN THRU 610-EXIT.
031000 000-EXIT.
031100     EXIT.
031200
031300******************************************************************
031400*  010-READ-PARMS  -  A SINGLE CONTROL CARD DRIVES THE WHOLE
031500*     JOB.  NO PARM CARD IS A FATAL CONDITION.
031600******************************************************************
031700 010-READ-PARMS.
031800     MOVE "010-READ-PARMS" TO PARA-NAME.
031900     READ PARMFILE
032000         AT END
032100             MOVE "** MISSING PARM CARD - OCRSTAT CANNOT RUN"
032200                                   TO ABEND-REASON
032300             GO TO 1000-ABEND-RTN
032400     END-READ.
032500     IF PARM-DICT-COUNT = ZERO
032600         MOVE "** PARM CARD NAMES NO DICTIONARIES" TO
032700                                   ABEND-REASON
032800         GO TO 1000-ABEND-RTN.
032900 010-EXIT.
033000     EXIT.
033100
033200******************************************************************
033300*  020-LOAD-TABLES  -  LOADS EACH NAMED DICTIONARY (CALL
033400*     OCRDICT "L"), PULLS BACK THE AGGREGATE LENGTH STATISTICS
033500*     AND LOADED COUNT (CALL OCRDICT "S"), BUILDS THE 8
033600*     WORD-LENGTH BINS (CALL OCRBINS), AND LOADS THE REPLACEMENT
033700*     RULE FILE(S) IN PARM-CARD ORDER (CALL OCRRULE "L").
033800******************************************************************
033900 020-LOAD-TABLES.
034000     MOVE "020-LOAD-TABLES" TO PARA-NAME.
034100     PERFORM 022-LOAD-ONE-DICT THRU 022-EXIT
034200         VARYING WK-SUB FROM 1 BY 1
034300         UNTIL WK-SUB > PARM-DICT-COUNT.
034400
034500     SET DS-GET-STATS TO TRUE.
034600     CALL "OCRDICT" USING DICT-SERVICE-REC, RETURN-CD.
034700
034800     MOVE DS-AGG-WORD-COUNT-OUT TO WK-AGG-N.
034900     MOVE DS-AGG-SUM-LEN-OUT TO WK-AGG-SUM.
035000     MOVE DS-AGG-SUM-LEN-SQ-OUT TO WK-AGG-SUM-SQ.
035100     PERFORM 024-COMPUTE-MEAN-STDEV THRU 024-EXIT.
035200
035300     CALL "OCRBINS" USING BIN-BUILD-REC, RETURN-CD.
035400     PERFORM 026-COPY-ONE-BIN THRU 026-EXIT
035500         VARYING WK-SUB FROM 1 BY 1 UNTIL WK-SUB > 7.
035600
035700     PERFORM 028-LOAD-ONE-RULE-FILE THRU 028-EXIT
035800         VARYING WK-SUB FROM 1 BY 1
035900         UNTIL WK-SUB > PARM-RULE-FILE-COUNT.
036000 020-EXIT.
036100     EXIT.
036200
036300 022-LOAD-ONE-DICT.
036400     SET DS-LOAD-DICTIONARY TO TRUE.
036500     MOVE WK-SUB TO DS-DICT-NBR.
036600     MOVE PARM-DICT-NAME (WK-SUB) TO DS-DICT-NAME-IN.
036700     CALL "OCRDICT" USING DICT-SERVICE-REC, RETURN-CD.
036800 022-EXIT.
036900     EXIT.
037000
037100******************************************************************
037200*  024-COMPUTE-MEAN-STDEV  -  MEAN = SUM/N; SAMPLE STDEV = SQRT
037300*     ((SUMSQ - N*MEAN*MEAN)/(N-1)).  NO INTRINSIC FUNCTIONS ON
037400*     THIS COMPILER - SQUARE ROOT IS DONE BY NEWTON'S METHOD
037500*     (SEE 025-NEWTON-STEP).
037600******************************************************************
037700 024-COMPUTE-MEAN-STDEV.
037800     MOVE ZERO TO BIN-MEAN, BIN-STDEV.
037900     IF WK-AGG-N > 0
038000         COMPUTE BIN-MEAN ROUNDED = WK-AGG-SUM / WK-AGG-N
038100     END-IF.
038200     IF WK-AGG-N > 1
038300         COMPUTE WK-VARIANCE ROUNDED =
038400             (WK-AGG-SUM-SQ - (WK-AGG-N * BIN-MEAN * BIN-MEAN))
038500                 / (WK-AGG-N - 1)
038600         IF WK-VARIANCE > 0
038700             MOVE WK-VARIANCE TO BIN-STDEV
038800             PERFORM 025-NEWTON-STEP THRU 025-EXIT
038900                 VARYING WK-SUB FROM 1 BY 1 UNTIL WK-SUB > 20
039000         END-IF
039100     END-IF.
039200 024-EXIT.
039300     EXIT.
039400
039500******************************************************************
039600*  025-NEWTON-STEP  -  ONE ITERATION OF NEXT = (NEXT + VAR /
039700*     NEXT) / 2, STARTING FROM NEXT = VARIANCE.  20 ITERATIONS
039800*     IS FAR MORE THAN ENOUGH TO CONVERGE ON A 4-DECIMAL RESULT.
039900******************************************************************
040000 025-NEWTON-STEP.
040100     IF BIN-STDEV > 0
040200         COMPUTE BIN-STDEV ROUNDED =
040300             (BIN-STDEV + (WK-VARIANCE / BIN-STDEV)) / 2
040400     END-IF.
040500 025-EXIT.
040600     EXIT.
040700
040800 026-COPY-ONE-BIN.
040900     SET BIN-IDX TO WK-SUB.
041000     MOVE BIN-HIGH (BIN-IDX) TO PG-BIN-HIGH (WK-SUB).
041100 026-EXIT.
041200     EXIT.
041300
041400 028-LOAD-ONE-RULE-FILE.
041500     SET RS-LOAD-RULE-FILE TO TRUE.
041600     MOVE WK-SUB TO RS-RULE-FILE-NBR.
041700     CALL "OCRRULE" USING RULE-SERVICE-REC, RETURN-CD.
041800 028-EXIT.
041900     EXIT.
042000
042100******************************************************************
042200*  030-WRITE-HEADER  -  BUILDS THE CSV COLUMN-NAME ROW.  THE
042300*     FIXED COLUMNS COME FIRST, THEN ONE COLUMN PER BIN, PER
042400*     CHARACTER, PER "C_" BIN AND CHARACTER, THEN ONE PER
042500*     DICTIONARY NAME (IN LOAD ORDER).
042600******************************************************************
042700 030-WRITE-HEADER.
042800     MOVE "030-WRITE-HEADER" TO PARA-NAME.
042900     MOVE SPACES TO WK-LINE.
043000     MOVE 1 TO WK-LINE-POS.
043100     MOVE
043200       "docId,page,paragraphs,lines,quality,score,tokens,ignored,"
043300       TO WK-FIELD.
043400     PERFORM 034-APPEND-FIELD THRU 034-EXIT.
043500     MOVE
043600       "numberObjects,punct,singleLetter,correct,correctP,"
043700       TO WK-FIELD.
043800     PERFORM 034-APPEND-FIELD THRU 034-EXIT.
043900     MOVE
044000       "misspelled,misspelledP,cleanOneNonAlphaNoRep,"
044100       TO WK-FIELD.
044200     PERFORM 034-APPEND-FIELD THRU 034-EXIT.
044300     MOVE
044400       "cleanTwoNonAlphaNoRep,cleanAllAlphaNoRep,lenGt1NonAlpha,"
044500       TO WK-FIELD.
044600     PERFORM 034-APPEND-FIELD THRU 034-EXIT.
044700     MOVE
044800       "cleanThreeOrMoreNonAlpha,cleanShortWord,ge3RepChars,"
044900       TO WK-FIELD.
045000     PERFORM 034-APPEND-FIELD THRU 034-EXIT.
045100     MOVE
045200       "ge4RepChars,unique,uniqueCorrect,uniqueCorrectP,"
045300       TO WK-FIELD.
045400     PERFORM 034-APPEND-FIELD THRU 034-EXIT.
045500     MOVE
045600       "uniqueMisspelled,uniqueMisspelledP,oneNonAlpha,"
045700       TO WK-FIELD.
045800     PERFORM 034-APPEND-FIELD THRU 034-EXIT.
045900     MOVE
046000       "twoNonAlpha,threeOrMoreNonAlpha,allNonAlpha,allAlpha,"
046100       TO WK-FIELD.
046200     PERFORM 034-APPEND-FIELD THRU 034-EXIT.
046300     MOVE
046400       "1nAlpha,2nAlpha,3nAlpha,ltHalfNAlpha,applicableReplacem" &
046500       "ents"
046600       TO WK-FIELD.
046700     PERFORM 034-APPEND-FIELD THRU 034-EXIT.
046800
046900     PERFORM 036-APPEND-ONE-BIN-NAME THRU 036-EXIT
047000         VARYING WK-SUB FROM 1 BY 1 UNTIL WK-SUB > 8.
047100     PERFORM 038-APPEND-ONE-CHAR-NAME THRU 038-EXIT
047200         VARYING WK-SUB FROM 1 BY 1 UNTIL WK-SUB > 78.
047300     PERFORM 040-APPEND-ONE-CBIN-NAME THRU 040-EXIT
047400         VARYING WK-SUB FROM 1 BY 1 UNTIL WK-SUB > 8.
047500     PERFORM 042-APPEND-ONE-CCHAR-NAME THRU 042-EXIT
047600         VARYING WK-SUB FROM 1 BY 1 UNTIL WK-SUB > 78.
047700     PERFORM 044-APPEND-ONE-DICT-NAME THRU 044-EXIT
047800         VARYING WK-SUB FROM 1 BY 1
047900            UNTIL WK-SUB > PARM-DICT-COUNT.
048000
048100     PERFORM 046-WRITE-LINE THRU 046-EXIT.
048200 030-EXIT.
048300     EXIT.
048400
048500******************************************************************
048600*  034-APPEND-FIELD  -  MOVES WK-FIELD (TRIMMED AT ITS TRAILING
048700*     SPACES) INTO WK-LINE STARTING AT WK-LINE-POS AND ADVANCES
048800*     THE POSITION COUNTER.  COLUMN SEPARATORS ARE CARRIED AS
048900*     PART OF THE LITERAL ITSELF (SEE 030) RATHER THAN ADDED
049000*     HERE, SINCE SOME CALLERS APPEND A BARE NAME OR NUMBER THAT
049100*     STILL NEEDS A TRAILING COMMA SUPPLIED SEPARATELY.
049200******************************************************************
049300 034-APPEND-FIELD.
049400     PERFORM 035-FIND-FIELD-LENGTH THRU 035-EXIT
049500         VARYING WK-SCAN-POS FROM 40 BY -1
049600         UNTIL WK-SCAN-POS < 1
049700            OR WK-FIELD (WK-SCAN-POS:1) NOT = SPACE.
049800     IF WK-SCAN-POS > 0
049900         MOVE WK-FIELD (1:WK-SCAN-POS)
050000                      TO WK-LINE (WK-LINE-POS:WK-SCAN-POS)
050100         COMPUTE WK-LINE-POS = WK-LINE-POS + WK-SCAN-POS
050200     END-IF.
050300 034-EXIT.
050400     EXIT.
050500
050600 035-FIND-FIELD-LENGTH.
050700     CONTINUE.
050800 035-EXIT.
050900     EXIT.
051000
051100 036-APPEND-ONE-BIN-NAME.
051200     PERFORM 037-BUILD-BIN-NAME THRU 037-EXIT.
051300     PERFORM 034-APPEND-FIELD THRU 034-EXIT.
051400 036-EXIT.
051500     EXIT.
051600
051700******************************************************************
051800*  037-BUILD-BIN-NAME  -  "<LOW>_TO_<HIGH>" WITH "*" FOR AN OPEN
051900*     BOUND, FOLLOWED BY A TRAILING COMMA.  LOW(I) = HIGH(I-1);
052000*     BIN 1 IS OPEN ON THE LOW SIDE, BIN 8 IS OPEN ON THE HIGH
052100*     SIDE.  WK-TRIM-LEN TRACKS THE NEXT FREE POSITION IN
052200*     WK-FIELD AS EACH PIECE IS STRUNG ON.
052300******************************************************************
052400 037-BUILD-BIN-NAME.
052500     MOVE SPACES TO WK-FIELD.
052600     IF WK-SUB = 1
052700         MOVE "*_to_" TO WK-FIELD (1:5)
052800         MOVE 6 TO WK-TRIM-LEN
052900     ELSE
053000         SET BIN-IDX TO WK-SUB
053100         SUBTRACT 1 FROM BIN-IDX
053200         MOVE BIN-HIGH (BIN-IDX) TO WK-INT-EDIT
053300         PERFORM 900-TRIM-INT-EDIT THRU 900-EXIT
053400         MOVE 1 TO WK-TRIM-LEN
053500         STRING WK-NUM-TEXT (1:WK-NUMLEN) DELIMITED BY SIZE
053600                "_to_" DELIMITED BY SIZE
053700             INTO WK-FIELD WITH POINTER WK-TRIM-LEN
053800     END-IF.
053900     IF WK-SUB = 8
054000         STRING "*," DELIMITED BY SIZE
054100             INTO WK-FIELD WITH POINTER WK-TRIM-LEN
054200     ELSE
054300         SET BIN-IDX TO WK-SUB
054400         MOVE BIN-HIGH (BIN-IDX) TO WK-INT-EDIT
054500         PERFORM 900-TRIM-INT-EDIT THRU 900-EXIT
054600         STRING WK-NUM-TEXT (1:WK-NUMLEN) DELIMITED BY SIZE
054700                "," DELIMITED BY SIZE
054800             INTO WK-FIELD WITH POINTER WK-TRIM-LEN
054900     END-IF.
055000 037-EXIT.
055100     EXIT.
055200
055300******************************************************************
055400*  900-TRIM-INT-EDIT  -  WK-INT-EDIT IS A SIGN-SUPPRESSED
055500*     NUMERIC-EDITED FIELD WITH LEADING SPACES.  THIS PARAGRAPH
055600*     LOCATES THE FIRST SIGNIFICANT CHARACTER AND LEFT-JUSTIFIES
055700*     THE RESULT INTO WK-NUM-TEXT, SETTING WK-NUMLEN TO ITS TRUE
055800*     LENGTH - THE SAME JOB FUNCTION "9" WOULD DO IF THIS
055900*     COMPILER HAD IT.
056000******************************************************************
056100 900-TRIM-INT-EDIT.
056200     PERFORM 903-SCAN-FORWARD THRU 903-EXIT
056300         VARYING WK-SCAN-POS FROM 1 BY 1
056400         UNTIL WK-SCAN-POS > 8
056500            OR WK-INT-EDIT (WK-SCAN-POS:1) NOT = SPACE.
056600     MOVE SPACES TO WK-NUM-TEXT.
056700     COMPUTE WK-NUMLEN = 8 - WK-SCAN-POS + 1.
056800     MOVE WK-INT-EDIT (WK-SCAN-POS:WK-NUMLEN)
056900                  TO WK-NUM-TEXT (1:WK-NUMLEN).
057000 900-EXIT.
057100     EXIT.
057200
057300******************************************************************
057400*  905-TRIM-NUM-EDIT  -  SAME JOB AS 900-TRIM-INT-EDIT, FOR THE
057500*     12-CHARACTER DECIMAL FIELD WK-NUM-EDIT USED BY THE RATIO
057600*     AND SCORE COLUMNS.
057700******************************************************************
057800 905-TRIM-NUM-EDIT.
057900     PERFORM 903-SCAN-FORWARD THRU 903-EXIT
058000         VARYING WK-SCAN-POS FROM 1 BY 1
058100         UNTIL WK-SCAN-POS > 12
058200            OR WK-NUM-EDIT (WK-SCAN-POS:1) NOT = SPACE.
058300     MOVE SPACES TO WK-NUM-TEXT.
058400     COMPUTE WK-NUMLEN = 12 - WK-SCAN-POS + 1.
058500     MOVE WK-NUM-EDIT (WK-SCAN-POS:WK-NUMLEN)
058600                  TO WK-NUM-TEXT (1:WK-NUMLEN).
058700 905-EXIT.
058800     EXIT.
058900
059000 903-SCAN-FORWARD.
059100     CONTINUE.
059200 903-EXIT.
059300     EXIT.
059400
059500 038-APPEND-ONE-CHAR-NAME.
059600     MOVE SPACES TO WK-FIELD.
059700     SET CHARSET-IDX TO WK-SUB.
059800     STRING CHARSET-78-CHAR (CHARSET-IDX) "," DELIMITED BY SIZE
059900         INTO WK-FIELD.
060000     PERFORM 034-APPEND-FIELD THRU 034-EXIT.
060100 038-EXIT.
060200     EXIT.
060300
060400 040-APPEND-ONE-CBIN-NAME.
060500     PERFORM 037-BUILD-BIN-NAME THRU 037-EXIT.
060600     MOVE WK-FIELD TO WK-FIELD-HOLD.
060700     MOVE SPACES TO WK-FIELD.
060800     STRING "C_" DELIMITED BY SIZE
060900         WK-FIELD-HOLD DELIMITED BY SPACE
061000         INTO WK-FIELD.
061100     PERFORM 034-APPEND-FIELD THRU 034-EXIT.
061200 040-EXIT.
061300     EXIT.
061400
061500 042-APPEND-ONE-CCHAR-NAME.
061600     MOVE SPACES TO WK-FIELD.
061700     SET CHARSET-IDX TO WK-SUB.
061800     STRING "C_" CHARSET-78-CHAR (CHARSET-IDX) ","
061900         DELIMITED BY SIZE
062000         INTO WK-FIELD.
062100     PERFORM 034-APPEND-FIELD THRU 034-EXIT.
062200 042-EXIT.
062300     EXIT.
062400
062500 044-APPEND-ONE-DICT-NAME.
062600     MOVE SPACES TO WK-FIELD.
062700     IF WK-SUB = PARM-DICT-COUNT
062800         STRING PARM-DICT-NAME (WK-SUB) DELIMITED BY SPACE
062900             INTO WK-FIELD
063000     ELSE
063100         STRING PARM-DICT-NAME (WK-SUB) DELIMITED BY SPACE
063200             "," DELIMITED BY SIZE
063300             INTO WK-FIELD
063400     END-IF.
063500     PERFORM 034-APPEND-FIELD THRU 034-EXIT.
063600 044-EXIT.
063700     EXIT.
063800
063900 046-WRITE-LINE.
064000     IF WK-LINE-POS > 1
064100         SUBTRACT 1 FROM WK-LINE-POS
064200     END-IF.
064300     IF WK-LINE (WK-LINE-POS:1) = ","
064400         MOVE SPACE TO WK-LINE (WK-LINE-POS:1)
064500     END-IF.
064600     MOVE WK-LINE TO REPORT-REC.
064700     WRITE REPORT-REC.
064800 046-EXIT.
064900     EXIT.
065000
065100******************************************************************
065200*  600-MAIN-CONTROL-BREAK  -  BATCH FLOW STEP 6.  EACH PASS
065300*     PROCESSES ONE TOKEN (WHICH MAY CONSUME THE LOOKAHEAD
065400*     TOKEN AS WELL, VIA HYPHEN JOIN) AND FIRES THE PAGE BREAK
065500*     WHEN THE DOC-ID/PAGE-NUMBER KEY CHANGES.
065600******************************************************************
065700 600-MAIN-CONTROL-BREAK.
065800     IF NO-PAGE-OPEN
065900         OR TOK-DOC-ID NOT = WK-PREV-DOC-ID
066000         OR TOK-PAGE-NUMBER NOT = WK-PREV-PAGE-NUMBER
066100         IF PAGE-IS-OPEN
066200             PERFORM 700-FINISH-PAGE THRU 700-EXIT
066300         END-IF
066400         PERFORM 710-START-PAGE THRU 710-EXIT
066500     END-IF.
066600
066700     PERFORM 620-BUILD-JOINED-TOKEN THRU 620-EXIT.
066800
066900     IF WK-JOIN-LEN > 0
067000         PERFORM 720-PROCESS-ONE-TOKEN THRU 720-EXIT
067100     END-IF.
067200 600-EXIT.
067300     EXIT.
067400
067500******************************************************************
067600*  610-READ-TOKEN  -  READS ONE TOKEN RECORD INTO TOK-TOKEN-REC,
067700*     USING THE LOOKAHEAD BUFFER FILLED BY A PRIOR CALL WHEN ONE
067800*     IS WAITING (SEE 620).
067900******************************************************************
068000 610-READ-TOKEN.
068100     IF HAVE-LOOKAHEAD-TOKEN
068200         MOVE LKA-DOC-ID TO TOK-DOC-ID
068300         MOVE LKA-PAGE-NUMBER TO TOK-PAGE-NUMBER
068400         MOVE LKA-PARA-NUMBER TO TOK-PARA-NUMBER
068500         MOVE LKA-LINE-NUMBER TO TOK-LINE-NUMBER
068600         MOVE LKA-LAST-ON-LINE TO TOK-LAST-ON-LINE
068700         MOVE LKA-TEXT TO TOK-TEXT
068800         MOVE "N" TO HAVE-LOOKAHEAD-SW
068900     ELSE
069000         PERFORM 612-READ-PHYSICAL-RECORD THRU 612-EXIT
069100     END-IF.
069200 610-EXIT.
069300     EXIT.
069400
069500 612-READ-PHYSICAL-RECORD.
069600     READ TOKENFILE INTO TOK-TOKEN-REC
069700         AT END
069800             MOVE "N" TO MORE-TOKENS-SW
069900     END-READ.
070000     IF NOT NO-MORE-TOKENS
070100         ADD 1 TO TOTAL-TOKENS-READ
070200     END-IF.
070300 612-EXIT.
070400     EXIT.
070500
070600 710-START-PAGE.
070700     MOVE TOK-DOC-ID TO WK-PREV-DOC-ID.
070800     MOVE TOK-PAGE-NUMBER TO WK-PREV-PAGE-NUMBER.
070900     SET PG-RESET-PAGE TO TRUE.
071000     MOVE TOK-DOC-ID TO PG-DOC-ID.
071100     MOVE TOK-PAGE-NUMBER TO PG-PAGE-NUMBER.
071200     IF PARM-FORMAT-IS-HOCR
071300         MOVE "Y" TO PG-IS-HOCR-SW
071400     ELSE
071500         MOVE "N" TO PG-IS-HOCR-SW
071600     END-IF.
071700     MOVE DS-LOADED-COUNT-OUT TO PG-DICT-COUNT.
071800     CALL "OCRPAGE" USING PAGE-SERVICE-REC, OCR-PAGE-STATS-REC,
071900                           RETURN-CD.
072000     MOVE "N" TO FIRST-PAGE-SW.
072100 710-EXIT.
072200     EXIT.
072300
072400******************************************************************
072500*  620-BUILD-JOINED-TOKEN  -  PAGE ENGINE STEPS 1-3: TRIM THE
072600*     CURRENT TOKEN; IF IT IS LAST ON ITS LINE, ENDS IN A
072700*     HYPHEN, AND A FOLLOWING TOKEN EXISTS ON THE SAME PAGE,
072800*     CONSUME THE LOOKAHEAD TOKEN AND JOIN IT ON; OTHERWISE
072900*     LEAVE THE JOINED TOKEN AS IS.  AN EMPTY RESULT IS SIGNALLED
073000*     BY WK-JOIN-LEN = ZERO SO THE CALLER SKIPS IT ENTIRELY.
073100******************************************************************
073200 620-BUILD-JOINED-TOKEN.
073300     MOVE TOK-TEXT TO WK-JOINED-TOKEN.
073400     PERFORM 622-FIND-TOKEN-LENGTH THRU 622-EXIT.
073500
073600     MOVE "N" TO JOIN-WITH-NEXT-SW.
073700     IF WK-JOIN-LEN > 0
073800       AND TOK-IS-LAST-ON-LINE
073900       AND WK-JOINED-TOKEN (WK-JOIN-LEN:1) = "-"
074000         PERFORM 624-PEEK-NEXT-TOKEN THRU 624-EXIT
074100         IF JOIN-WITH-NEXT-TOKEN
074200             PERFORM 626-APPEND-NEXT-TOKEN THRU 626-EXIT
074300         END-IF
074400     END-IF.
074500 620-EXIT.
074600     EXIT.
074700
074800 622-FIND-TOKEN-LENGTH.
074900     PERFORM 623-SCAN-BACK THRU 623-EXIT
075000         VARYING WK-SCAN-POS FROM 40 BY -1
075100         UNTIL WK-SCAN-POS < 1
075200            OR WK-JOINED-TOKEN (WK-SCAN-POS:1) NOT = SPACE.
075300     IF WK-SCAN-POS < 1
075400         MOVE ZERO TO WK-JOIN-LEN
075500     ELSE
075600         MOVE WK-SCAN-POS TO WK-JOIN-LEN
075700     END-IF.
075800 622-EXIT.
075900     EXIT.
076000
076100 623-SCAN-BACK.
076200     CONTINUE.
076300 623-EXIT.
076400     EXIT.
076500
076600******************************************************************
076700*  624-PEEK-NEXT-TOKEN  -  READS ONE MORE PHYSICAL RECORD INTO
076800*     THE LOOKAHEAD BUFFER WHEN NONE IS WAITING, THEN DECIDES
076900*     WHETHER IT BELONGS TO THE SAME PAGE AS THE CURRENT TOKEN
077000*     (HYPHEN-JOIN ONLY HAPPENS WITHIN ONE PAGE - SEE BATCH
077100*     FLOW STEP 2).
077200******************************************************************
077300 624-PEEK-NEXT-TOKEN.
077400     IF NOT HAVE-LOOKAHEAD-TOKEN
077500         PERFORM 625-FILL-LOOKAHEAD THRU 625-EXIT
077600     END-IF.
077700     MOVE "N" TO JOIN-WITH-NEXT-SW.
077800     IF HAVE-LOOKAHEAD-TOKEN
077900       AND LKA-DOC-ID = TOK-DOC-ID
078000       AND LKA-PAGE-NUMBER = TOK-PAGE-NUMBER
078100         SET JOIN-WITH-NEXT-TOKEN TO TRUE
078200     END-IF.
078300 624-EXIT.
078400     EXIT.
078500
078600 625-FILL-LOOKAHEAD.
078700     READ TOKENFILE INTO LOOKAHEAD-TOKEN-AREA
078800         AT END
078900             MOVE "N" TO MORE-TOKENS-SW
079000             MOVE "N" TO HAVE-LOOKAHEAD-SW
079100             GO TO 625-EXIT
079200     END-READ.
079300     ADD 1 TO TOTAL-TOKENS-READ.
079400     MOVE "Y" TO HAVE-LOOKAHEAD-SW.
079500 625-EXIT.
079600     EXIT.
079700
079800******************************************************************
079900*  626-APPEND-NEXT-TOKEN  -  STRIPS THE TRAILING HYPHEN FROM THE
080000*     JOINED TOKEN AND APPENDS THE LOOKAHEAD TOKEN'S TRIMMED
080100*     TEXT, THEN MARKS THE LOOKAHEAD BUFFER CONSUMED SO 610 DOES
080200*     NOT HAND IT OUT AGAIN SEPARATELY.
080300******************************************************************
080400******************************************************************
080500*  626-APPEND-NEXT-TOKEN  -  WK-JOIN-LEN STILL POINTS AT THE
080600*     TRAILING HYPHEN (THE LAST CHARACTER OF THE JOINED FIELD),
080700*     SO STARTING THE STRING THERE OVERWRITES THE HYPHEN WITH
080800*     THE FIRST CHARACTER OF THE NEXT TOKEN.  THE FINAL SUBTRACT
080900*     CONVERTS THE STRING POINTER (ONE PAST THE LAST CHARACTER
081000*     MOVED) BACK INTO A TRUE LENGTH.
081100******************************************************************
081200 626-APPEND-NEXT-TOKEN.
081300     STRING LKA-TEXT DELIMITED BY SPACE
081400         INTO WK-JOINED-TOKEN WITH POINTER WK-JOIN-LEN.
081500     SUBTRACT 1 FROM WK-JOIN-LEN.
081600     MOVE "N" TO HAVE-LOOKAHEAD-SW.
081700 626-EXIT.
081800     EXIT.
081900
082000******************************************************************
082100*  720-PROCESS-ONE-TOKEN  -  NORMALIZES THE JOINED TOKEN,
082200*     CLEANS IT (CALL OCRCLEAN), AND HANDS BOTH FORMS TO OCRPAGE
082300*     FOR THE 11-STEP COUNTING SEQUENCE, THEN READS THE NEXT
082400*     TOKEN FOR THE NEXT PASS.
082500******************************************************************
082600 720-PROCESS-ONE-TOKEN.
082700     MOVE WK-JOINED-TOKEN TO WK-NORM-TOKEN.
082800     INSPECT WK-NORM-TOKEN
082900         CONVERTING
083000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
083100         TO "abcdefghijklmnopqrstuvwxyz".
083200
083300     MOVE WK-NORM-TOKEN TO CT-INPUT-TOKEN.
083400     CALL "OCRCLEAN" USING CLEAN-TOKEN-REC, RETURN-CD.
083500
083600     SET PG-PROCESS-TOKEN TO TRUE.
083700     MOVE WK-JOINED-TOKEN TO PG-RAW-TOKEN.
083800     MOVE WK-NORM-TOKEN TO PG-NORM-TOKEN.
083900     MOVE TOK-PARA-NUMBER TO PG-PARA-NUMBER.
084000     MOVE TOK-LINE-NUMBER TO PG-LINE-NUMBER.
084100     IF CT-CAN-CLEAN
084200         MOVE "Y" TO PG-CAN-CLEAN-SW
084300         MOVE CT-CLEAN-TOKEN TO PG-CLEAN-TOKEN
084400         MOVE CT-CLEAN-LENGTH TO PG-CLEAN-LENGTH
084500     ELSE
084600         MOVE "N" TO PG-CAN-CLEAN-SW
084700         MOVE SPACES TO PG-CLEAN-TOKEN
084800         MOVE ZERO TO PG-CLEAN-LENGTH
084900     END-IF.
085000     CALL "OCRPAGE" USING PAGE-SERVICE-REC, OCR-PAGE-STATS-REC,
085100                           RETURN-CD.
085200
085300     PERFORM 610-READ-TOKEN THRU 610-EXIT.
085400 720-EXIT.
085500     EXIT.
085600
085700******************************************************************
085800*  650-FINISH-LAST-PAGE  -  BATCH FLOW STEP 9.  THE FINAL PAGE
085900*     GROUP HAS NO FOLLOWING KEY CHANGE TO TRIGGER 700, SO IT IS
086000*     CLOSED OUT EXPLICITLY HERE ONCE THE TOKEN FILE IS EXHAUSTED.
086100******************************************************************
086200 650-FINISH-LAST-PAGE.
086300     IF PAGE-IS-OPEN
086400         PERFORM 700-FINISH-PAGE THRU 700-EXIT
086500     END-IF.
086600 650-EXIT.
086700     EXIT.
086800
086900******************************************************************
087000*  700-FINISH-PAGE  -  CALLS OCRPAGE "F" TO COMPUTE THE UNIQUE
087100*     COUNTS, DERIVED RATIOS AND HOCR STRUCTURAL COUNTS, THEN
087200*     BUILDS AND WRITES THE DELIMITED REPORT ROW.
087300******************************************************************
087400 700-FINISH-PAGE.
087500     SET PG-FINISH-PAGE TO TRUE.
087600     CALL "OCRPAGE" USING PAGE-SERVICE-REC, OCR-PAGE-STATS-REC,
087700                           RETURN-CD.
087800     PERFORM 800-BUILD-REPORT-LINE THRU 800-EXIT.
087900     PERFORM 046-WRITE-LINE THRU 046-EXIT.
088000     ADD 1 TO TOTAL-PAGES-WRITTEN.
088100     MOVE "Y" TO FIRST-PAGE-SW.
088200 700-EXIT.
088300     EXIT.
088400
088500******************************************************************
088600*  800-BUILD-REPORT-LINE  -  LAYS OUT ONE DATA ROW IN COLUMN
088700*     ORDER, MATCHING 030-WRITE-HEADER EXACTLY.
088800******************************************************************
088900 800-BUILD-REPORT-LINE.
089000     MOVE SPACES TO WK-LINE.
089100     MOVE 1 TO WK-LINE-POS.
089200
089300     STRING PS-DOC-ID DELIMITED BY SPACE "," DELIMITED BY SIZE
089400                 INTO WK-FIELD.
089500     PERFORM 034-APPEND-FIELD THRU 034-EXIT.
089600
089700     MOVE PS-PAGE-NUMBER TO WK-INT-EDIT.
089800     PERFORM 810-APPEND-INT-FIELD THRU 810-EXIT.
089900     MOVE PS-PARAGRAPH-COUNT TO WK-INT-EDIT.
090000     PERFORM 810-APPEND-INT-FIELD THRU 810-EXIT.
090100     MOVE PS-LINE-COUNT TO WK-INT-EDIT.
090200     PERFORM 810-APPEND-INT-FIELD THRU 810-EXIT.
090300
090400     MOVE PS-QUALITY-SCORE TO WK-NUM-EDIT.
090500     PERFORM 812-APPEND-NUM-FIELD THRU 812-EXIT.
090600     MOVE PS-CORRECTABILITY-SCORE TO WK-NUM-EDIT.
090700     PERFORM 812-APPEND-NUM-FIELD THRU 812-EXIT.
090800
090900     MOVE PS-TOKEN-COUNT TO WK-INT-EDIT.
091000     PERFORM 810-APPEND-INT-FIELD THRU 810-EXIT.
091100     MOVE PS-IGNORED-COUNT TO WK-INT-EDIT.
091200     PERFORM 810-APPEND-INT-FIELD THRU 810-EXIT.
091300     MOVE PS-NUMBER-OBJECT-COUNT TO WK-INT-EDIT.
091400     PERFORM 810-APPEND-INT-FIELD THRU 810-EXIT.
091500     MOVE PS-PUNCT-COUNT TO WK-INT-EDIT.
091600     PERFORM 810-APPEND-INT-FIELD THRU 810-EXIT.
091700     MOVE PS-SINGLE-LETTER-COUNT TO WK-INT-EDIT.
091800     PERFORM 810-APPEND-INT-FIELD THRU 810-EXIT.
091900     MOVE PS-CORRECT-COUNT TO WK-INT-EDIT.
092000     PERFORM 810-APPEND-INT-FIELD THRU 810-EXIT.
092100     MOVE PS-CORRECT-PCT TO WK-NUM-EDIT.
092200     PERFORM 812-APPEND-NUM-FIELD THRU 812-EXIT.
092300     MOVE PS-MISSPELLED-COUNT TO WK-INT-EDIT.
092400     PERFORM 810-APPEND-INT-FIELD THRU 810-EXIT.
092500     MOVE PS-MISSPELLED-PCT TO WK-NUM-EDIT.
092600     PERFORM 812-APPEND-NUM-FIELD THRU 812-EXIT.
092700
092800     MOVE PS-CLEAN-1-NONALPHA-NOREP TO WK-INT-EDIT.
092900     PERFORM 810-APPEND-INT-FIELD THRU 810-EXIT.
093000     MOVE PS-CLEAN-2-NONALPHA-NOREP TO WK-INT-EDIT.
093100     PERFORM 810-APPEND-INT-FIELD THRU 810-EXIT.
093200     MOVE PS-CLEAN-ALLALPHA-NOREP TO WK-INT-EDIT.
093300     PERFORM 810-APPEND-INT-FIELD THRU 810-EXIT.
093400     MOVE PS-LEN-GT1-NONALPHA TO WK-INT-EDIT.
093500     PERFORM 810-APPEND-INT-FIELD THRU 810-EXIT.
093600     MOVE PS-CLEAN-3PLUS-NONALPHA TO WK-INT-EDIT.
093700     PERFORM 810-APPEND-INT-FIELD THRU 810-EXIT.
093800     MOVE PS-CLEAN-SHORT-WORD TO WK-INT-EDIT.
093900     PERFORM 810-APPEND-INT-FIELD THRU 810-EXIT.
094000     MOVE PS-GE3-REP-CHARS TO WK-INT-EDIT.
094100     PERFORM 810-APPEND-INT-FIELD THRU 810-EXIT.
094200     MOVE PS-GE4-REP-CHARS TO WK-INT-EDIT.
094300     PERFORM 810-APPEND-INT-FIELD THRU 810-EXIT.
094400
094500     MOVE PS-UNIQUE-COUNT TO WK-INT-EDIT.
094600     PERFORM 810-APPEND-INT-FIELD THRU 810-EXIT.
094700     MOVE PS-UNIQUE-CORRECT-COUNT TO WK-INT-EDIT.
094800     PERFORM 810-APPEND-INT-FIELD THRU 810-EXIT.
094900     MOVE PS-UNIQUE-CORRECT-PCT TO WK-NUM-EDIT.
095000     PERFORM 812-APPEND-NUM-FIELD THRU 812-EXIT.
095100     MOVE PS-UNIQUE-MISSPELLED-COUNT TO WK-INT-EDIT.
095200     PERFORM 810-APPEND-INT-FIELD THRU 810-EXIT.
095300     MOVE PS-UNIQUE-MISSPELLED-PCT TO WK-NUM-EDIT.
095400     PERFORM 812-APPEND-NUM-FIELD THRU 812-EXIT.
095500
095600     MOVE PS-ONE-NONALPHA TO WK-INT-EDIT.
095700     PERFORM 810-APPEND-INT-FIELD THRU 810-EXIT.
095800     MOVE PS-TWO-NONALPHA TO WK-INT-EDIT.
095900     PERFORM 810-APPEND-INT-FIELD THRU 810-EXIT.
096000     MOVE PS-THREE-PLUS-NONALPHA TO WK-INT-EDIT.
096100     PERFORM 810-APPEND-INT-FIELD THRU 810-EXIT.
096200     MOVE PS-ALL-NONALPHA TO WK-INT-EDIT.
096300     PERFORM 810-APPEND-INT-FIELD THRU 810-EXIT.
096400     MOVE PS-ALL-ALPHA TO WK-INT-EDIT.
096500     PERFORM 810-APPEND-INT-FIELD THRU 810-EXIT.
096600
096700     MOVE PS-NUM1-ALPHA TO WK-INT-EDIT.
096800     PERFORM 810-APPEND-INT-FIELD THRU 810-EXIT.
096900     MOVE PS-NUM2-ALPHA TO WK-INT-EDIT.
097000     PERFORM 810-APPEND-INT-FIELD THRU 810-EXIT.
097100     MOVE PS-NUM3-ALPHA TO WK-INT-EDIT.
097200     PERFORM 810-APPEND-INT-FIELD THRU 810-EXIT.
097300     MOVE PS-LT-HALF-NUM-ALPHA TO WK-INT-EDIT.
097400     PERFORM 810-APPEND-INT-FIELD THRU 810-EXIT.
097500     MOVE PS-APPLICABLE-REPLACEMENTS TO WK-INT-EDIT.
097600     PERFORM 810-APPEND-INT-FIELD THRU 810-EXIT.
097700
097800     PERFORM 820-APPEND-ONE-BIN-COUNT THRU 820-EXIT
097900         VARYING PS-BIN-IDX FROM 1 BY 1 UNTIL PS-BIN-IDX > 8.
098000     PERFORM 822-APPEND-ONE-CHAR-COUNT THRU 822-EXIT
098100         VARYING PS-CHAR-IDX FROM 1 BY 1 UNTIL PS-CHAR-IDX > 78.
098200     PERFORM 824-APPEND-ONE-CBIN-COUNT THRU 824-EXIT
098300         VARYING PS-CBIN-IDX FROM 1 BY 1 UNTIL PS-CBIN-IDX > 8.
098400     PERFORM 826-APPEND-ONE-CCHAR-COUNT THRU 826-EXIT
098500         VARYING PS-CCHAR-IDX FROM 1 BY 1 UNTIL PS-CCHAR-IDX > 78.
098600     PERFORM 828-APPEND-ONE-DICT-COUNT THRU 828-EXIT
098700         VARYING PS-DICT-IDX FROM 1 BY 1
098800         UNTIL PS-DICT-IDX > PARM-DICT-COUNT.
098900 800-EXIT.
099000     EXIT.
099100
099200 810-APPEND-INT-FIELD.
099300     MOVE SPACES TO WK-FIELD.
099400     STRING WK-INT-EDIT DELIMITED BY SIZE "," DELIMITED BY SIZE
099500         INTO WK-FIELD.
099600     INSPECT WK-FIELD CONVERTING SPACE TO SPACE.
099700     PERFORM 811-SQUEEZE-EDIT-SPACES THRU 811-EXIT.
099800     PERFORM 034-APPEND-FIELD THRU 034-EXIT.
099900 810-EXIT.
100000     EXIT.
100100
100200******************************************************************
100300*  811-SQUEEZE-EDIT-SPACES  -  WK-INT-EDIT/WK-NUM-EDIT CARRY
100400*     LEADING SPACES FOR SIGN SUPPRESSION; SHIFT THE DIGITS LEFT
100500*     SO THE CSV FIELD DOES NOT CARRY EMBEDDED BLANKS.
100600******************************************************************
100700 811-SQUEEZE-EDIT-SPACES.
100800     PERFORM 813-FIND-LEAD-SPACES THRU 813-EXIT
100900         VARYING WK-SCAN-POS FROM 1 BY 1
101000         UNTIL WK-SCAN-POS > 40
101100            OR WK-FIELD (WK-SCAN-POS:1) NOT = SPACE.
101200     IF WK-SCAN-POS > 1
101300         MOVE WK-FIELD (WK-SCAN-POS:40 - WK-SCAN-POS + 1)
101400                      TO WK-FIELD (1:40 - WK-SCAN-POS + 1)
101500         MOVE SPACES TO WK-FIELD (40 - WK-SCAN-POS + 2:
101600                                  WK-SCAN-POS - 1)
101700     END-IF.
101800 811-EXIT.
101900     EXIT.
102000
102100 812-APPEND-NUM-FIELD.
102200     MOVE SPACES TO WK-FIELD.
102300     STRING WK-NUM-EDIT DELIMITED BY SIZE "," DELIMITED BY SIZE
102400         INTO WK-FIELD.
102500     PERFORM 811-SQUEEZE-EDIT-SPACES THRU 811-EXIT.
102600     PERFORM 034-APPEND-FIELD THRU 034-EXIT.
102700 812-EXIT.
102800     EXIT.
102900
103000 813-FIND-LEAD-SPACES.
103100     CONTINUE.
103200 813-EXIT.
103300     EXIT.
103400
103500 820-APPEND-ONE-BIN-COUNT.
103600     MOVE PS-BIN-LEN (PS-BIN-IDX) TO WK-INT-EDIT.
103700     PERFORM 810-APPEND-INT-FIELD THRU 810-EXIT.
103800 820-EXIT.
103900     EXIT.
104000
104100 822-APPEND-ONE-CHAR-COUNT.
104200     MOVE PS-CHAR-COUNT (PS-CHAR-IDX) TO WK-INT-EDIT.
104300     PERFORM 810-APPEND-INT-FIELD THRU 810-EXIT.
104400 822-EXIT.
104500     EXIT.
104600
104700 824-APPEND-ONE-CBIN-COUNT.
104800     MOVE PS-C-BIN-LEN (PS-CBIN-IDX) TO WK-INT-EDIT.
104900     PERFORM 810-APPEND-INT-FIELD THRU 810-EXIT.
105000 824-EXIT.
105100     EXIT.
105200
105300 826-APPEND-ONE-CCHAR-COUNT.
105400     MOVE PS-C-CHAR-COUNT (PS-CCHAR-IDX) TO WK-INT-EDIT.
105500     PERFORM 810-APPEND-INT-FIELD THRU 810-EXIT.
105600 826-EXIT.
105700     EXIT.
105800
105900 828-APPEND-ONE-DICT-COUNT.
106000     MOVE PS-DICT-MATCH-COUNT (PS-DICT-IDX) TO WK-INT-EDIT.
106100     PERFORM 810-APPEND-INT-FIELD THRU 810-EXIT.
106200 828-EXIT.
106300     EXIT.
106400
106500 999-CLEANUP.
106600     MOVE "999-CLEANUP" TO PARA-NAME.
106700     CLOSE PARMFILE, TOKENFILE, REPORT, SYSOUT.
106800     DISPLAY "** TOKENS READ **".
106900     DISPLAY TOTAL-TOKENS-READ.
107000     DISPLAY "** PAGES WRITTEN **".
107100     DISPLAY TOTAL-PAGES-WRITTEN.
107200     DISPLAY "******** NORMAL END OF JOB OCRSTAT ********".
107300 999-EXIT.
107400     EXIT.
107500
107600 1000-ABEND-RTN.
107700     MOVE ABEND-MSG-REC TO SYSOUT-REC.
107800     WRITE SYSOUT-REC.
107900     CLOSE PARMFILE, TOKENFILE, REPORT, SYSOUT.
108000     DISPLAY "*** ABNORMAL END OF JOB - OCRSTAT ***" UPON CONSOLE.
108100     DIVIDE ZERO-VAL INTO ONE-VAL.

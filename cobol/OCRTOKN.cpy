000100******************************************************************
000200* OCRTOKN  --  PAGE TOKEN WORK RECORD
000300*   BREAKS OUT THE FLATTENED PAGE-TOKEN STREAM READ FROM
000400*   TOKENFILE.  ONE RECORD PER TOKEN, SORTED BY DOC ID, PAGE,
000500*   PARAGRAPH, LINE AND TOKEN ORDER.  TOKENFILE-REC IS READ INTO
000600*   THIS RECORD IN OCRSTAT; THE SAME LAYOUT IS CARRIED IN THE
000700*   LINKAGE SECTION OF OCRPAGE SO THE TOKEN DOES NOT HAVE TO BE
000800*   RE-MOVED FIELD BY FIELD ACROSS THE CALL.
000900*   ORIGINATED FOR THE OCR STATS REWRITE  -  SEE OCRSTAT FOR THE
001000*   JOB-LEVEL CHANGE LOG.
001100******************************************************************
001200 01  TOK-TOKEN-REC.
001300     05  TOK-DOC-ID                  PIC X(20).
001400     05  TOK-PAGE-NUMBER             PIC 9(05).
001500     05  TOK-PARA-NUMBER             PIC 9(05).
001600     05  TOK-LINE-NUMBER             PIC 9(05).
001700     05  TOK-LAST-ON-LINE            PIC X(01).
001800         88  TOK-IS-LAST-ON-LINE         VALUE "Y".
001900         88  TOK-NOT-LAST-ON-LINE        VALUE "N".
002000     05  TOK-TEXT                    PIC X(40).
002100     05  FILLER                      PIC X(05).

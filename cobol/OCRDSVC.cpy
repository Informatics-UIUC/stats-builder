000100******************************************************************
000200* OCRDSVC  --  OCRDICT CALL PARAMETER AREA
000300*   SHARED BY OCRDICT (LINKAGE SECTION) AND BY EVERY PROGRAM
000400*   THAT CALLS 'OCRDICT' (OCRPAGE, OCRSTAT) SO THE TWO SIDES OF
000500*   THE CALL NEVER DRIFT APART.  FUNCTION CODES:
000600*     "L" = LOAD ONE DICTIONARY FILE (DS-DICT-NBR,
000700*           DS-DICT-NAME-IN)
000800*     "Q" = LOOK UP DS-LOOKUP-WORD-IN IN EVERY LOADED DICTIONARY
000900*     "S" = RETURN THE LOADED-DICTIONARY NAMES/COUNTS AND THE
001000*           AGGREGATE WORD-LENGTH STATISTICS
001100******************************************************************
001200 01  DICT-SERVICE-REC.
001300     05  DS-FUNCTION-CODE        PIC X(01).
001400         88  DS-LOAD-DICTIONARY      VALUE "L".
001500         88  DS-LOOKUP-WORD           VALUE "Q".
001600         88  DS-GET-STATS             VALUE "S".
001700     05  DS-DICT-NBR             PIC 9(01) COMP.
001800     05  DS-DICT-NAME-IN         PIC X(40).
001900     05  DS-LOOKUP-WORD-IN       PIC X(40).
002000     05  DS-FOUND-ANY-SW         PIC X(01).
002100         88  DS-FOUND-IN-SOME-DICT   VALUE "Y".
002200     05  DS-MATCH-FLAG-TBL.
002300         10  DS-MATCH-FLAG OCCURS 5 TIMES
002400                           PIC X(01).
002500     05  DS-LOADED-COUNT-OUT     PIC 9(01) COMP.
002600     05  DS-DICT-NAME-TBL.
002700         10  DS-DICT-NAME-OUT OCCURS 5 TIMES
002800                           PIC X(40).
002900     05  DS-DICT-WORD-COUNT-TBL.
003000         10  DS-DICT-WORD-COUNT-OUT OCCURS 5 TIMES
003100                           PIC 9(07) COMP.
003200     05  DS-AGG-WORD-COUNT-OUT   PIC 9(09) COMP.
003300     05  DS-AGG-SUM-LEN-OUT      PIC 9(11) COMP.
003400     05  DS-AGG-SUM-LEN-SQ-OUT   PIC 9(17) COMP.
003500     05  FILLER                 PIC X(08).

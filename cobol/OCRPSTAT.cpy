000100******************************************************************
000200* OCRPSTAT  --  PAGE STATISTICS ACCUMULATOR / OUTPUT RECORD
000300*   ONE OCCURRENCE PER PAGE.  FILLED BY OCRPAGE AS IT WALKS THE
000400*   TOKENS OF A PAGE, THEN READ BACK BY OCRSTAT TO COMPUTE THE
000500*   DERIVED RATIOS AND BUILD THE DELIMITED REPORT LINE.
000600*
000700*   BIN-LEN / C-BIN-LEN HOLD THE 8 WORD-LENGTH-BIN COUNTS BUILT
000800*   BY OCRBINS (RAW TOKENS AND CLEANED "CORRECTABLE" TOKENS).
000900*   CHAR-COUNT / C-CHAR-COUNT HOLD THE 78-POSITION CHARACTER
001000*   TALLY (A THRU Z THEN THE 52 PUNCTUATION/SYMBOL CHARACTERS).
001100*   DICT-MATCH-COUNT HOLDS ONE COUNTER PER LOADED DICTIONARY, IN
001200*   THE ORDER THE DICTIONARIES WERE LOADED BY OCRDICT.  20 SLOTS
001300*   COVERS EVERY SHOP JOB SEEN TO DATE (SEE OCRDICT MAX-DICT-TBL).
001400******************************************************************
001500 01  OCR-PAGE-STATS-REC.
001600     05  PS-DOC-ID                   PIC X(20).
001700     05  PS-PAGE-NUMBER              PIC 9(05)      COMP.
001800     05  PS-PARAGRAPH-COUNT          PIC 9(05)      COMP.
001900     05  PS-LINE-COUNT               PIC 9(05)      COMP.
002000     05  PS-QUALITY-SCORE            PIC S9(1)V9(4) COMP-3.
002100     05  PS-CORRECTABILITY-SCORE     PIC 9(1)V9(4)  COMP-3.
002200     05  PS-TOKEN-COUNT              PIC 9(07)      COMP.
002300     05  PS-IGNORED-COUNT            PIC 9(07)      COMP.
002400     05  PS-NUMBER-OBJECT-COUNT      PIC 9(07)      COMP.
002500     05  PS-PUNCT-COUNT              PIC 9(07)      COMP.
002600     05  PS-SINGLE-LETTER-COUNT      PIC 9(07)      COMP.
002700     05  PS-CORRECT-COUNT            PIC 9(07)      COMP.
002800     05  PS-CORRECT-PCT              PIC 9(1)V9(4)  COMP-3.
002900     05  PS-MISSPELLED-COUNT         PIC 9(07)      COMP.
003000     05  PS-MISSPELLED-PCT           PIC 9(1)V9(4)  COMP-3.
003100     05  PS-CLEAN-1-NONALPHA-NOREP   PIC 9(07)      COMP.
003200     05  PS-CLEAN-2-NONALPHA-NOREP   PIC 9(07)      COMP.
003300     05  PS-CLEAN-ALLALPHA-NOREP     PIC 9(07)      COMP.
003400     05  PS-LEN-GT1-NONALPHA         PIC 9(07)      COMP.
003500     05  PS-CLEAN-3PLUS-NONALPHA     PIC 9(07)      COMP.
003600     05  PS-CLEAN-SHORT-WORD         PIC 9(07)      COMP.
003700     05  PS-GE3-REP-CHARS            PIC 9(07)      COMP.
003800     05  PS-GE4-REP-CHARS            PIC 9(07)      COMP.
003900     05  PS-UNIQUE-COUNT             PIC 9(07)      COMP.
004000     05  PS-UNIQUE-CORRECT-COUNT     PIC 9(07)      COMP.
004100     05  PS-UNIQUE-CORRECT-PCT       PIC 9(1)V9(4)  COMP-3.
004200     05  PS-UNIQUE-MISSPELLED-COUNT  PIC 9(07)      COMP.
004300     05  PS-UNIQUE-MISSPELLED-PCT    PIC 9(1)V9(4)  COMP-3.
004400     05  PS-ONE-NONALPHA             PIC 9(07)      COMP.
004500     05  PS-TWO-NONALPHA             PIC 9(07)      COMP.
004600     05  PS-THREE-PLUS-NONALPHA      PIC 9(07)      COMP.
004700     05  PS-ALL-NONALPHA             PIC 9(07)      COMP.
004800     05  PS-ALL-ALPHA                PIC 9(07)      COMP.
004900     05  PS-NUM1-ALPHA               PIC 9(07)      COMP.
005000     05  PS-NUM2-ALPHA               PIC 9(07)      COMP.
005100     05  PS-NUM3-ALPHA               PIC 9(07)      COMP.
005200     05  PS-LT-HALF-NUM-ALPHA        PIC 9(07)      COMP.
005300     05  PS-APPLICABLE-REPLACEMENTS  PIC 9(07)      COMP.
005400     05  PS-BIN-LEN-TBL.
005500         10  PS-BIN-LEN OCCURS 8 TIMES
005600                        INDEXED BY PS-BIN-IDX
005700                                   PIC 9(07) COMP.
005800     05  PS-CHAR-COUNT-TBL.
005900         10  PS-CHAR-COUNT OCCURS 78 TIMES
006000                        INDEXED BY PS-CHAR-IDX
006100                                   PIC 9(07) COMP.
006200     05  PS-C-BIN-LEN-TBL.
006300         10  PS-C-BIN-LEN OCCURS 8 TIMES
006400                        INDEXED BY PS-CBIN-IDX
006500                                   PIC 9(07) COMP.
006600     05  PS-C-CHAR-COUNT-TBL.
006700         10  PS-C-CHAR-COUNT OCCURS 78 TIMES
006800                        INDEXED BY PS-CCHAR-IDX
006900                                   PIC 9(07) COMP.
007000     05  PS-DICT-MATCH-TBL.
007100         10  PS-DICT-MATCH-COUNT OCCURS 20 TIMES
007200                        INDEXED BY PS-DICT-IDX
007300                                   PIC 9(07) COMP.
007400     05  FILLER                      PIC X(10).
